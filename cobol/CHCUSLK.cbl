000100******************************************************************
000200* PROGRAM-ID: CHCUSLK                                            *
000300* AUTHOR: N. BERGE                                               *
000400* INSTALLATION: GERENCIA DE SISTEMAS - AREA COMERCIAL            *
000500* DATE-WRITTEN: 16/01/2026                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY: NO CLASIFICADO                                       *
000800*----------------------------------------------------------------*
000900* PROPOSITO: LECTURA ALEATORIA POR CLAVE DEL MAESTRO DE METRICAS *
001000*            DE RIESGO DE FUGA (CUSTMET), DADO UN CUSTOMER-ID.   *
001100*            DEVUELVE EL PUNTAJE Y NIVEL DE RIESGO VIGENTES AL   *
001200*            INVOCANTE. LO USA CHSTRAT PARA CRUZAR CADA PAR      *
001300*            (CLIENTE, PRODUCTO) EN CAIDA CON LA CLASIFICACION   *
001400*            DE RIESGO CALCULADA POR CHDETECT.                   *
001500*----------------------------------------------------------------*
001600* HISTORIAL DE CAMBIOS                                           *
001700* 16/01/2026 NB  TK-4489 ALTA DEL PROGRAMA A PARTIR DEL VIEJO    *
001800*                        MAESTARJ (LECTURA DE MAESTRO DE         *
001900*                        TARJETAS POR NUMERO DE TARJETA).        *
002000* 19/01/2026 NB  TK-4495 EL MAESTARJ ORIGINAL ABRIA EL ARCHIVO   *
002100*                        EN CADA LLAMADA; ACA SE AGREGA UNA      *
002200*                        BANDERA DE PRIMERA LLAMADA PORQUE       *
002300*                        CHSTRAT INVOCA ESTE PROGRAMA UNA VEZ    *
002400*                        POR CADA REGISTRO DE RIESGO DE PRODUCTO *
002500*                        Y EL REOPEN DABA FILE STATUS 91.        *
002600* 26/01/2026 NB  TK-4506 SE AGREGA CONTADOR DE LLAMADAS PARA     *
002700*                        AUDITORIA (CUANTAS VECES SE CONSULTA    *
002800*                        EL MAESTRO POR CORRIDA DE CHSTRAT) Y LA *
002900*                        VISTA ALFA DEL PUNTAJE DEVUELTO.        *
003000******************************************************************
003100 IDENTIFICATION DIVISION.
003200 PROGRAM-ID. CHCUSLK.
003300 AUTHOR. N. BERGE.
003400 INSTALLATION. GERENCIA DE SISTEMAS.
003500 DATE-WRITTEN. 16/01/2026.
003600 DATE-COMPILED.
003700 SECURITY. NO CLASIFICADO.
003800*----------------------------------------------------------------*
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300
004400 INPUT-OUTPUT SECTION.
004500
004600 FILE-CONTROL.
004700
004800     SELECT ENT-CUSTMET
004900         ASSIGN TO CUSTMET
005000         ORGANIZATION IS INDEXED
005100         ACCESS MODE IS RANDOM
005200         FILE STATUS IS FS-CUSTMET
005300         RECORD KEY IS WS-MET-CUSTOMER-ID.
005400
005500*----------------------------------------------------------------*
005600 DATA DIVISION.
005700
005800 FILE SECTION.
005900
006000 FD  ENT-CUSTMET.
006100     COPY CUSTMET.
006200
006300 01  FS-STATUS.
006400*----------------------------------------------------------------*
006500*   ** FILE STATUS DE CUSTMET                                    *
006600*----------------------------------------------------------------*
006700     05  FS-CUSTMET                    PIC X(02).
006800         88  FS-CUSTMET-OK                       VALUE '00'.
006900         88  FS-CUSTMET-EOF                       VALUE '10'.
007000         88  FS-CUSTMET-NFD                       VALUE '35'.
007100         88  FS-CUSTMET-CLAVE-INV                 VALUE '21'.
007200         88  FS-CUSTMET-CLAVE-DUP                 VALUE '22'.
007300         88  FS-CUSTMET-CLAVE-NFD                 VALUE '23'.
007400
007500*----------------------------------------------------------------*
007600 WORKING-STORAGE SECTION.
007700
007800 77  WS-PRIMERA-LLAMADA                PIC X(01) VALUE 'S'.       TK4495NB
007900     88  ES-PRIMERA-LLAMADA                      VALUE 'S'.       TK4495NB
008000     88  NO-ES-PRIMERA-LLAMADA                    VALUE 'N'.      TK4495NB
008100 77  WS-CANT-LLAMADAS                  COMP PIC 9(07) VALUE ZERO.
008200
008300*----------------------------------------------------------------*
008400 LINKAGE SECTION.
008500 01  LK-ENTRADA.
008600*    AREA DE DATOS DE ENTRADA
008700     05  LK-ENT-CUSTOMER-ID            PIC X(12).
008800
008900*    AREA DE DATOS DE SALIDA
009000 01  LK-CUSTMET-REG.
009100     05  LK-CUSTOMER-ID                PIC X(12).
009200     05  LK-AVG-SPENDING                PIC 9(07)V9(02).
009300     05  LK-SPENDING-TREND             PIC S9(07)V9(02).
009400     05  LK-CHURN-RISK-SCORE           PIC 9(03)V9(02).
009500     05  LK-CHURN-RISK-SCORE-R REDEFINES
009600         LK-CHURN-RISK-SCORE.
009700         10  LK-SCORE-ALFA             PIC X(05).
009800     05  LK-RISK-LEVEL                 PIC X(11).
009900     05  LK-MOTIVO-ERROR-O.
010000         10  LK-COD-ERROR-O            PIC X(20).
010100         10  LK-DES-ERROR-O            PIC X(100).
010200 01  LK-MOTIVO-ERROR-O-R REDEFINES
010300     LK-MOTIVO-ERROR-O.
010400     05  LK-MOTIVO-ERROR-ALFA          PIC X(120).
010500
010600*----------------------------------------------------------------*
010700 PROCEDURE DIVISION USING LK-ENTRADA, LK-CUSTMET-REG.
010800*----------------------------------------------------------------*
010900
011000     PERFORM 1000-INICIAR-PROGRAMA
011100        THRU 1000-INICIAR-PROGRAMA-FIN.
011200
011300     PERFORM 1300-BUSCAR-CLIENTE
011400        THRU 1300-BUSCAR-CLIENTE-FIN.
011500
011600     EXIT PROGRAM.
011700*----------------------------------------------------------------*
011800 1000-INICIAR-PROGRAMA.
011900
012000     ADD 1 TO WS-CANT-LLAMADAS.
012100     IF ES-PRIMERA-LLAMADA                                        TK4495NB
012200        PERFORM 1100-ABRIR-ARCHIVOS                               TK4495NB
012300           THRU 1100-ABRIR-ARCHIVOS-FIN                           TK4495NB
012400        SET NO-ES-PRIMERA-LLAMADA TO TRUE                         TK4495NB
012500     END-IF.                                                      TK4495NB
012600
012700 1000-INICIAR-PROGRAMA-FIN.
012800     EXIT.
012900
013000*----------------------------------------------------------------*
013100 1100-ABRIR-ARCHIVOS.
013200
013300     PERFORM 1140-ABRIR-ENT-CUSTMET
013400        THRU 1140-ABRIR-ENT-CUSTMET-FIN.
013500
013600 1100-ABRIR-ARCHIVOS-FIN.
013700     EXIT.
013800
013900*----------------------------------------------------------------*
014000 1140-ABRIR-ENT-CUSTMET.
014100
014200     OPEN INPUT ENT-CUSTMET.
014300
014400     EVALUATE TRUE
014500         WHEN FS-CUSTMET-OK
014600              CONTINUE
014700         WHEN OTHER
014800              DISPLAY 'ERROR AL ABRIR EL MAESTRO DE METRICAS'
014900              DISPLAY 'FILE STATUS: ' FS-CUSTMET
015000* SI NO ABRE EL ARCHIVO DE ENTRADA DETENGO EL PROCESO
015100              STOP RUN
015200     END-EVALUATE.
015300
015400 1140-ABRIR-ENT-CUSTMET-FIN.
015500     EXIT.
015600*----------------------------------------------------------------*
015700 1300-BUSCAR-CLIENTE.
015800
015900     INITIALIZE LK-CUSTMET-REG.
016000     MOVE LK-ENT-CUSTOMER-ID TO WS-MET-CUSTOMER-ID.
016100
016200     READ ENT-CUSTMET KEY IS WS-MET-CUSTOMER-ID.
016300
016400     EVALUATE TRUE
016500         WHEN FS-CUSTMET-OK
016600              PERFORM 2105-DEVOLVER-METRICAS
016700                 THRU 2105-DEVOLVER-METRICAS-FIN
016800         WHEN FS-CUSTMET-CLAVE-INV
016900              MOVE 'CLIENTE-CLAVE-INVALIDA' TO LK-COD-ERROR-O
017000              MOVE 'EL CUSTOMER-ID INGRESADO ES INVALIDO'
017100                                          TO LK-DES-ERROR-O
017200         WHEN FS-CUSTMET-CLAVE-NFD
017300              MOVE 'CLIENTE-NO-ENCONTRADO' TO LK-COD-ERROR-O
017400              MOVE 'EL CLIENTE NO TIENE METRICAS CALCULADAS'
017500                                          TO LK-DES-ERROR-O
017600         WHEN OTHER
017700              MOVE 'CLIENTE-ERROR-LECTURA' TO LK-COD-ERROR-O
017800              MOVE 'ERROR AL LEER EL MAESTRO DE METRICAS'
017900                                          TO LK-DES-ERROR-O
018000              DISPLAY 'CHCUSLK LLAMADA NRO: ' WS-CANT-LLAMADAS
018100     END-EVALUATE.
018200
018300 1300-BUSCAR-CLIENTE-FIN.
018400     EXIT.
018500*----------------------------------------------------------------*
018600 2105-DEVOLVER-METRICAS.
018700
018800     MOVE WS-MET-CUSTOMER-ID      TO LK-CUSTOMER-ID.
018900     MOVE WS-MET-AVG-SPENDING     TO LK-AVG-SPENDING.
019000     MOVE WS-MET-SPENDING-TREND   TO LK-SPENDING-TREND.
019100     MOVE WS-MET-CHURN-RISK-SCORE TO LK-CHURN-RISK-SCORE.
019200     MOVE WS-MET-RISK-LEVEL       TO LK-RISK-LEVEL.
019300
019400 2105-DEVOLVER-METRICAS-FIN.
019500     EXIT.
019600*----------------------------------------------------------------*
019700
019800 END PROGRAM CHCUSLK.
