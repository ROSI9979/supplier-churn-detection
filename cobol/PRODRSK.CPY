000100*----------------------------------------------------------------*
000200*    PRODRSK.CPY                                                 *
000300*    LAYOUT DEL REGISTRO DE RIESGO POR PRODUCTO, UNA LINEA POR   *
000400*    PAR (CLIENTE, PRODUCTO) CON CAIDA O VARIACION DE CONSUMO    *
000500*----------------------------------------------------------------*
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    16/01/2026 RGB TK-4471 ALTA DEL LAYOUT                      *
000800*----------------------------------------------------------------*
000900 01  WS-PRD-REGISTRO.
001000     05  WS-PRD-CUSTOMER-ID            PIC X(12).
001100     05  WS-PRD-PRODUCT                PIC X(15).
001200     05  WS-PRD-HISTORICAL-AVG-QTY     PIC 9(05)V9(02).
001300     05  WS-PRD-RECENT-AVG-QTY         PIC 9(05)V9(02).
001400     05  WS-PRD-QTY-CHANGE-PCT         PIC S9(05)V9(02).
001500     05  WS-PRD-QTY-CHANGE-PCT-R REDEFINES
001600         WS-PRD-QTY-CHANGE-PCT.
001700         10  WS-PRD-CHANGE-PCT-ALFA    PIC X(07).
001800     05  WS-PRD-LAST-PURCHASE-QTY      PIC 9(05).
001900     05  FILLER                        PIC X(20).
