000100******************************************************************
000200* PROGRAM-ID: CHDETECT                                           *
000300* AUTHOR: R. GARCIA BALSIMELLI                                   *
000400* INSTALLATION: GERENCIA DE SISTEMAS - AREA COMERCIAL            *
000500* DATE-WRITTEN: 10/01/2026                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY: NO CLASIFICADO                                       *
000800*----------------------------------------------------------------*
000900* PROPOSITO: PRIMERA PASADA DEL ANALISIS DE FUGA DE CLIENTES.    *
001000*            LEE EL ARCHIVO DE TRANSACCIONES DE CONSUMO (TRANSAC)*
001100*            Y ARMA, POR CLIENTE, LA SERIE MENSUAL DE GASTO.     *
001200*            CALCULA LAS METRICAS DE PREPARACION (PROMEDIO,      *
001300*            TENDENCIA, VOLATILIDAD, VARIACION RECIENTE) Y LUEGO *
001400*            EL PUNTAJE DE RIESGO DE FUGA DE TODA LA CARTERA.    *
001500*            GRABA EL MAESTRO DE METRICAS (CUSTMET) Y SU EXPORT  *
001600*            SECUENCIAL ORDENADO POR PUNTAJE DESCENDENTE         *
001700*            (CUSTEXP), QUE LUEGO CONSUME CHSTRAT.               *
001800*----------------------------------------------------------------*
001900* HISTORIAL DE CAMBIOS                                           *
002000* 10/01/2026 RGB TK-4471 ALTA DEL PROGRAMA.                      *
002100* 14/01/2026 RGB TK-4471 SE AGREGA LA VALIDACION DE FECHA POR    *
002200*                        TRANSACCION (CALL CHVALDAT).            *
002300* 19/01/2026 NB  TK-4490 SE CORRIGE EL CALCULO DE LA TENDENCIA:  *
002400*                        LA PENDIENTE SE CALCULABA CON LAS SUMAS *
002500*                        EN ENTERO Y SE PERDIAN LOS DECIMALES.   *
002600* 23/01/2026 CBP TK-4502 SE AGREGA EL ORDEN POR PUNTAJE          *
002700*                        DESCENDENTE ANTES DE GRABAR EL EXPORT.  *
002800*                        COMO EL MAESTRO QUEDA GRABADO EN ESE    *
002900*                        MISMO ORDEN, SE PASA EL CUSTMET A       *
003000*                        ACCESS RANDOM (EL SEQUENTIAL EXIGE      *
003100*                        CLAVE ASCENDENTE Y DABA STATUS 21).     *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID. CHDETECT.
003500 AUTHOR. R. GARCIA BALSIMELLI.
003600 INSTALLATION. GERENCIA DE SISTEMAS.
003700 DATE-WRITTEN. 10/01/2026.
003800 DATE-COMPILED.
003900 SECURITY. NO CLASIFICADO.
004000*----------------------------------------------------------------*
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700
004800 FILE-CONTROL.
004900
005000     SELECT ENT-TRANSACC
005100         ASSIGN TO TRANSACC
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS FS-TRANSACC.
005400
005500     SELECT SAL-CUSTMET                                           CP230126
005600         ASSIGN TO CUSTMET
005700         ORGANIZATION IS INDEXED
005800         ACCESS MODE IS RANDOM                                    CP230126
005900         FILE STATUS IS FS-CUSTMET
006000         RECORD KEY IS WS-MET-CUSTOMER-ID.
006100
006200     SELECT SAL-CUSTEXP
006300         ASSIGN TO CUSTEXP
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-CUSTEXP.
006600
006700*----------------------------------------------------------------*
006800 DATA DIVISION.
006900
007000 FILE SECTION.
007100
007200 FD  ENT-TRANSACC.
007300     COPY TRANSAC.
007400
007500 FD  SAL-CUSTMET.
007600     COPY CUSTMET.
007700
007800 FD  SAL-CUSTEXP.
007900 01  WS-SAL-CUSTEXP                    PIC X(90).
008000
008100*----------------------------------------------------------------*
008200 WORKING-STORAGE SECTION.
008300*----------------------------------------------------------------*
008400*    VARIABLES FILE STATUS ENTRADA/SALIDA                        *
008500*----------------------------------------------------------------*
008600 01  FS-STATUS.
008700     05  FS-TRANSACC                   PIC X(02).
008800         88  FS-TRANSACC-OK                      VALUE '00'.
008900         88  FS-TRANSACC-EOF                      VALUE '10'.
009000         88  FS-TRANSACC-NFD                      VALUE '35'.
009100
009200     05  FS-CUSTMET                    PIC X(02).
009300         88  FS-CUSTMET-OK                        VALUE '00'.
009400
009500     05  FS-CUSTEXP                    PIC X(02).
009600         88  FS-CUSTEXP-OK                        VALUE '00'.
009700
009800*----------------------------------------------------------------*
009900*    AREA DE TRABAJO PARA LA VALIDACION DE FECHA                 *RB140126
010000*----------------------------------------------------------------*RB140126
010100 01  WS-VAL-FECHA.                                                RB140126
010200     COPY CHVALFEC.
010300
010400*----------------------------------------------------------------*
010500*    TABLA DE CLIENTES Y SU SERIE MENSUAL DE GASTO                *
010600*    (ACUMULADA A PARTIR DE LAS TRANSACCIONES LEIDAS)             *
010700*----------------------------------------------------------------*
010800 01  WS-TAB-CLIENTES.
010900     05  WS-CLI-CANT                   PIC 9(03) COMP VALUE 0.
011000     05  WS-CLI-ENTRY OCCURS 200 TIMES
011100                      INDEXED BY WS-CLI-IX.
011200         10  WS-CLI-ID                 PIC X(12).
011300         10  WS-CLI-CANT-MESES         PIC 9(02) COMP VALUE 0.
011400         10  WS-CLI-MES OCCURS 36 TIMES
011500                        INDEXED BY WS-MES-IX.
011600             15  WS-CLIMES-NUMERO      PIC 9(02) COMP.
011700             15  WS-CLIMES-GASTO       PIC 9(07)V9(02).
011800
011900*----------------------------------------------------------------*
012000*    TABLA DE METRICAS POR CLIENTE (ARMADA AL TERMINAR DE LEER)  *
012100*----------------------------------------------------------------*
012200 01  WS-TAB-METRICAS.
012300     05  WS-METR-CANT                  PIC 9(03) COMP VALUE 0.
012400     05  WS-METR-ENTRY OCCURS 200 TIMES
012500                       INDEXED BY WS-METR-IX.
012600         10  WS-METR-ID                PIC X(12).
012700         10  WS-METR-TOTAL-MESES       PIC 9(02) COMP.
012800         10  WS-METR-ZERO-MESES        PIC 9(02) COMP.
012900         10  WS-METR-PROMEDIO          PIC 9(07)V9(02).
013000         10  WS-METR-DESVIO            PIC 9(07)V9(02).
013100         10  WS-METR-TENDENCIA         PIC S9(07)V9(02).
013200         10  WS-METR-CAMBIO-PCT        PIC S9(05)V9(02).
013300         10  WS-METR-PRIMERO           PIC 9(07)V9(02).
013400         10  WS-METR-ULTIMO            PIC 9(07)V9(02).
013500         10  WS-METR-Z-TENDENCIA       PIC S9(05)V9(04) COMP.
013600         10  WS-METR-Z-CAMBIO          PIC S9(05)V9(04) COMP.
013700         10  WS-METR-Z-VOLATIL         PIC S9(05)V9(04) COMP.
013800         10  WS-METR-RIESGO-TEND       PIC 9(05)V9(04).
013900         10  WS-METR-RIESGO-CAMB       PIC 9(05)V9(04).
014000         10  WS-METR-RIESGO-INAC       PIC 9(05)V9(04).
014100         10  WS-METR-RIESGO-VOLA       PIC 9(05)V9(04).
014200         10  WS-METR-COMPUESTO         PIC 9(05)V9(04).
014300         10  WS-METR-PUNTAJE           PIC 9(03)V9(02).
014400         10  WS-METR-NIVEL             PIC X(11).
014500
014600*----------------------------------------------------------------*
014700*    ACUMULADORES PARA LOS CALCULOS DE MEDIA, DESVIO Y PENDIENTE *
014800*----------------------------------------------------------------*
014900 77  WS-SUMA-GASTO                     PIC S9(09)V9(04) COMP.
015000 77  WS-SUMA-M                         PIC S9(07)       COMP.     NB190126
015100 77  WS-SUMA-M2                        PIC S9(09)       COMP.     NB190126
015200 77  WS-SUMA-MS                        PIC S9(11)V9(04) COMP.     NB190126
015300 77  WS-SUMA-CUAD-DESVIO               PIC S9(11)V9(04) COMP.
015400 77  WS-N-MESES                        PIC 9(02) COMP.
015500 77  WS-DEN-PENDIENTE                  PIC S9(11)       COMP.
015600 77  WS-NUM-PENDIENTE                  PIC S9(13)V9(04) COMP.
015700 77  WS-SUMA-RECIENTE                  PIC S9(09)V9(04) COMP.
015800 77  WS-SUMA-HISTORICA                 PIC S9(09)V9(04) COMP.
015900 77  WS-CANT-RECIENTE                  PIC 9(02) COMP.
016000 77  WS-CANT-HISTORICA                 PIC 9(02) COMP.
016100 77  WS-PROMEDIO-RECIENTE              PIC S9(07)V9(04) COMP.
016200 77  WS-PROMEDIO-HISTORICO             PIC S9(07)V9(04) COMP.
016300
016400*----------------------------------------------------------------*
016500*    ACUMULADORES PARA LOS PROMEDIOS Y DESVIOS GLOBALES          *
016600*    (ENTRE TODOS LOS CLIENTES CALIFICADOS) - USO EN Z-SCORES    *
016700*----------------------------------------------------------------*
016800 77  WS-G-SUMA-TENDENCIA               PIC S9(09)V9(04) COMP.
016900 77  WS-G-SUMA-CAMBIO                  PIC S9(09)V9(04) COMP.
017000 77  WS-G-SUMA-VOLATIL                 PIC S9(09)V9(04) COMP.
017100 77  WS-G-PROM-TENDENCIA               PIC S9(07)V9(04) COMP.
017200 77  WS-G-PROM-CAMBIO                  PIC S9(07)V9(04) COMP.
017300 77  WS-G-PROM-VOLATIL                 PIC S9(07)V9(04) COMP.
017400 77  WS-G-SUMA-CUAD-TEND               PIC S9(11)V9(04) COMP.
017500 77  WS-G-SUMA-CUAD-CAMB               PIC S9(11)V9(04) COMP.
017600 77  WS-G-SUMA-CUAD-VOLA               PIC S9(11)V9(04) COMP.
017700 77  WS-G-DESVIO-TENDENCIA             PIC S9(07)V9(04) COMP.
017800 77  WS-G-DESVIO-CAMBIO                PIC S9(07)V9(04) COMP.
017900 77  WS-G-DESVIO-VOLATIL               PIC S9(07)V9(04) COMP.
018000 77  WS-G-MAX-COMPUESTO                PIC S9(05)V9(04) COMP.
018100 77  WS-VALOR-ABS                      PIC S9(09)V9(04) COMP.
018200
018300*----------------------------------------------------------------*
018400*    AREA DE INTERCAMBIO PARA LOS BURBUJEOS (UN RENGLON DE CADA  *CP230126
018500*    TABLA, USADA COMO TERCERA VARIABLE EN EL SWAP)               CP230126
018600*----------------------------------------------------------------*CP230126
018700 01  WS-CLIMES-INTERCAMBIO.                                       CP230126
018800     05  WS-SWAPMES-NUMERO             PIC 9(02) COMP.            CP230126
018900     05  WS-SWAPMES-GASTO              PIC 9(07)V9(02).           CP230126
019000                                                                  CP230126
019100 01  WS-METR-INTERCAMBIO.                                         CP230126
019200     05  WS-SWAPMET-ID                 PIC X(12).                 CP230126
019300     05  WS-SWAPMET-TOTAL-MESES        PIC 9(02) COMP.            CP230126
019400     05  WS-SWAPMET-ZERO-MESES         PIC 9(02) COMP.            CP230126
019500     05  WS-SWAPMET-PROMEDIO           PIC 9(07)V9(02).           CP230126
019600     05  WS-SWAPMET-DESVIO             PIC 9(07)V9(02).           CP230126
019700     05  WS-SWAPMET-TENDENCIA          PIC S9(07)V9(02).          CP230126
019800     05  WS-SWAPMET-CAMBIO-PCT         PIC S9(05)V9(02).          CP230126
019900     05  WS-SWAPMET-PRIMERO            PIC 9(07)V9(02).           CP230126
020000     05  WS-SWAPMET-ULTIMO             PIC 9(07)V9(02).           CP230126
020100     05  WS-SWAPMET-Z-TENDENCIA        PIC S9(05)V9(04) COMP.     CP230126
020200     05  WS-SWAPMET-Z-CAMBIO           PIC S9(05)V9(04) COMP.     CP230126
020300     05  WS-SWAPMET-Z-VOLATIL          PIC S9(05)V9(04) COMP.     CP230126
020400     05  WS-SWAPMET-RIESGO-TEND        PIC 9(05)V9(04).           CP230126
020500     05  WS-SWAPMET-RIESGO-CAMB        PIC 9(05)V9(04).           CP230126
020600     05  WS-SWAPMET-RIESGO-INAC        PIC 9(05)V9(04).           CP230126
020700     05  WS-SWAPMET-RIESGO-VOLA        PIC 9(05)V9(04).
020800     05  WS-SWAPMET-COMPUESTO          PIC 9(05)V9(04).
020900     05  WS-SWAPMET-PUNTAJE            PIC 9(03)V9(02).
021000     05  WS-SWAPMET-NIVEL              PIC X(11).
021100
021200*----------------------------------------------------------------*
021300*    AREA DE TRABAJO PARA EL CALCULO DE RAIZ CUADRADA POR EL     *
021400*    METODO DE NEWTON-RAPHSON (NO SE USA FUNCTION SQRT)          *
021500*----------------------------------------------------------------*
021600 77  WS-RAIZ-ENTRADA                   PIC S9(11)V9(04) COMP.
021700 77  WS-RAIZ-RESULTADO                 PIC S9(07)V9(04) COMP.
021800
021900*----------------------------------------------------------------*
022000*    INDICES Y CONTADORES AUXILIARES                             *
022100*----------------------------------------------------------------*
022200 77  WS-SUB-I                          PIC 9(03) COMP.
022300 77  WS-SUB-J                          PIC 9(03) COMP.
022400 77  WS-SUB-K                          PIC 9(03) COMP.
022500 77  WS-TOTAL-TRANSACC                 PIC 9(07) COMP VALUE 0.
022600 77  WS-TOTAL-RECHAZADAS               PIC 9(07) COMP VALUE 0.
022700 77  WS-TOTAL-CALIFICADOS              PIC 9(05) COMP VALUE 0.
022800
022900 01  WS-BANDERAS.
023000     05  WS-CLIENTE-ENCONTRADO         PIC X(01) VALUE 'N'.
023100         88  CLIENTE-ENCONTRADO                  VALUE 'S'.
023200         88  CLIENTE-NO-ENCONTRADO               VALUE 'N'.
023300     05  WS-MES-ENCONTRADO             PIC X(01) VALUE 'N'.
023400         88  MES-ENCONTRADO                       VALUE 'S'.
023500         88  MES-NO-ENCONTRADO                    VALUE 'N'.
023600     05  WS-HUBO-CAMBIO                PIC X(01) VALUE 'N'.
023700         88  HUBO-CAMBIO                          VALUE 'S'.
023800         88  NO-HUBO-CAMBIO                       VALUE 'N'.
023900
024000*----------------------------------------------------------------*
024100*    REDEFINES AUXILIARES PARA ARMAR EL EXPORT SECUENCIAL        *
024200*    (VISTA ALFA DE LOS CAMPOS EDITADOS DEL REGISTRO DE EXPORT)  *
024300*----------------------------------------------------------------*
024400 01  WS-LINEA-CUSTEXP.
024500     05  WS-EXP-CUSTOMER-ID            PIC X(12).
024600     05  FILLER                        PIC X(01) VALUE ','.
024700     05  WS-EXP-AVG-SPENDING           PIC 9(07)V9(02).
024800     05  FILLER                        PIC X(01) VALUE ','.
024900     05  WS-EXP-TENDENCIA              PIC S9(07)V9(02).
025000     05  FILLER                        PIC X(01) VALUE ','.
025100     05  WS-EXP-VOLATILIDAD            PIC 9(07)V9(02).
025200     05  FILLER                        PIC X(01) VALUE ','.
025300     05  WS-EXP-CAMBIO-PCT             PIC S9(05)V9(02).
025400     05  FILLER                        PIC X(01) VALUE ','.
025500     05  WS-EXP-ZERO-MESES             PIC 9(02).
025600     05  FILLER                        PIC X(01) VALUE ','.
025700     05  WS-EXP-TOTAL-MESES            PIC 9(02).
025800     05  FILLER                        PIC X(01) VALUE ','.
025900     05  WS-EXP-PUNTAJE                PIC 9(03)V9(02).
026000     05  FILLER                        PIC X(01) VALUE ','.
026100     05  WS-EXP-NIVEL                  PIC X(11).
026200     05  FILLER                        PIC X(30) VALUE SPACES.
026300 01  WS-LINEA-CUSTEXP-R REDEFINES
026400     WS-LINEA-CUSTEXP.
026500     05  WS-EXP-ALFA                   PIC X(90).
026600
026700*----------------------------------------------------------------*
026800 PROCEDURE DIVISION.
026900*----------------------------------------------------------------*
027000
027100     PERFORM 1000-INICIAR-PROGRAMA
027200        THRU 1000-INICIAR-PROGRAMA-FIN.
027300
027400     PERFORM 2000-LEER-TRANSACCIONES
027500        THRU 2000-LEER-TRANSACCIONES-FIN
027600       UNTIL FS-TRANSACC-EOF.
027700
027800     PERFORM 3000-CALCULAR-METRICAS
027900        THRU 3000-CALCULAR-METRICAS-FIN.
028000
028100     PERFORM 4000-CALIFICAR-RIESGO
028200        THRU 4000-CALIFICAR-RIESGO-FIN.
028300
028400     PERFORM 5000-GRABAR-SALIDAS
028500        THRU 5000-GRABAR-SALIDAS-FIN.
028600
028700     PERFORM 6000-FINALIZAR-PROGRAMA
028800        THRU 6000-FINALIZAR-PROGRAMA-FIN.
028900
029000     DISPLAY 'TRANSACCIONES LEIDAS ....: ' WS-TOTAL-TRANSACC.
029100     DISPLAY 'TRANSACCIONES RECHAZADAS : ' WS-TOTAL-RECHAZADAS.
029200     DISPLAY 'CLIENTES CALIFICADOS ....: ' WS-TOTAL-CALIFICADOS.
029300
029400     STOP RUN.
029500*----------------------------------------------------------------*
029600 1000-INICIAR-PROGRAMA.
029700
029800     PERFORM 1100-ABRIR-ARCHIVOS
029900        THRU 1100-ABRIR-ARCHIVOS-FIN.
030000
030100     INITIALIZE WS-TAB-CLIENTES
030200                WS-TAB-METRICAS.
030300
030400 1000-INICIAR-PROGRAMA-FIN.
030500     EXIT.
030600
030700*----------------------------------------------------------------*
030800 1100-ABRIR-ARCHIVOS.
030900
031000     PERFORM 1110-ABRIR-ENT-TRANSACC
031100        THRU 1110-ABRIR-ENT-TRANSACC-FIN.
031200
031300     PERFORM 1120-ABRIR-SAL-CUSTMET
031400        THRU 1120-ABRIR-SAL-CUSTMET-FIN.
031500
031600     PERFORM 1130-ABRIR-SAL-CUSTEXP
031700        THRU 1130-ABRIR-SAL-CUSTEXP-FIN.
031800
031900 1100-ABRIR-ARCHIVOS-FIN.
032000     EXIT.
032100
032200*----------------------------------------------------------------*
032300 1110-ABRIR-ENT-TRANSACC.
032400
032500     OPEN INPUT ENT-TRANSACC.
032600
032700     EVALUATE TRUE
032800         WHEN FS-TRANSACC-OK
032900              CONTINUE
033000         WHEN FS-TRANSACC-NFD
033100              DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE TRANSACC'
033200              DISPLAY 'FILE STATUS: ' FS-TRANSACC
033300              STOP RUN
033400         WHEN OTHER
033500              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE TRANSACC'
033600              DISPLAY 'FILE STATUS: ' FS-TRANSACC
033700              STOP RUN
033800     END-EVALUATE.
033900
034000 1110-ABRIR-ENT-TRANSACC-FIN.
034100     EXIT.
034200
034300*----------------------------------------------------------------*
034400 1120-ABRIR-SAL-CUSTMET.
034500
034600     OPEN OUTPUT SAL-CUSTMET.
034700
034800     IF NOT FS-CUSTMET-OK
034900        DISPLAY 'ERROR AL ABRIR EL MAESTRO DE METRICAS'
035000        DISPLAY 'FILE STATUS: ' FS-CUSTMET
035100        STOP RUN
035200     END-IF.
035300
035400 1120-ABRIR-SAL-CUSTMET-FIN.
035500     EXIT.
035600
035700*----------------------------------------------------------------*
035800 1130-ABRIR-SAL-CUSTEXP.
035900
036000     OPEN OUTPUT SAL-CUSTEXP.
036100
036200     IF NOT FS-CUSTEXP-OK
036300        DISPLAY 'ERROR AL ABRIR EL EXPORT DE METRICAS'
036400        DISPLAY 'FILE STATUS: ' FS-CUSTEXP
036500        STOP RUN
036600     END-IF.
036700
036800 1130-ABRIR-SAL-CUSTEXP-FIN.
036900     EXIT.
037000
037100*----------------------------------------------------------------*
037200 2000-LEER-TRANSACCIONES.
037300
037400     READ ENT-TRANSACC.
037500
037600     EVALUATE TRUE
037700         WHEN FS-TRANSACC-OK
037800              PERFORM 2100-VALIDAR-FECHA                          RB140126
037900                 THRU 2100-VALIDAR-FECHA-FIN                      RB140126
038000         WHEN FS-TRANSACC-EOF                                     RB140126
038100              CONTINUE                                            RB140126
038200         WHEN OTHER                                               RB140126
038300              DISPLAY 'ERROR AL LEER EL ARCHIVO DE TRANSACC'      RB140126
038400              DISPLAY 'FILE STATUS: ' FS-TRANSACC                 RB140126
038500              STOP RUN                                            RB140126
038600     END-EVALUATE.                                                RB140126
038700                                                                  RB140126
038800 2000-LEER-TRANSACCIONES-FIN.                                     RB140126
038900     EXIT.                                                        RB140126
039000                                                                  RB140126
039100*----------------------------------------------------------------*RB140126
039200 2100-VALIDAR-FECHA.                                              RB140126
039300                                                                  RB140126
039400     ADD 1 TO WS-TOTAL-TRANSACC.                                  RB140126
039500     INITIALIZE WS-VAL-FECHA.                                     RB140126
039600     MOVE WS-ENT-FECHA-TXN TO LK-FECHA-TXN-I.                     RB140126
039700                                                                  RB140126
039800     CALL 'CHVALDAT' USING WS-VAL-FECHA.                          RB140126
039900                                                                  RB140126
040000     IF LK-FECHA-VALIDA                                           RB140126
040100        PERFORM 2200-ACUMULAR-TRANSACCION                         RB140126
040200           THRU 2200-ACUMULAR-TRANSACCION-FIN                     RB140126
040300     ELSE                                                         RB140126
040400        ADD 1 TO WS-TOTAL-RECHAZADAS                              RB140126
040500     END-IF.                                                      RB140126
040600                                                                  RB140126
040700 2100-VALIDAR-FECHA-FIN.                                          RB140126
040800     EXIT.
040900
041000*----------------------------------------------------------------*
041100 2200-ACUMULAR-TRANSACCION.
041200
041300     PERFORM 2210-BUSCAR-O-ALTA-CLIENTE
041400        THRU 2210-BUSCAR-O-ALTA-CLIENTE-FIN.
041500
041600     PERFORM 2220-BUSCAR-O-ALTA-MES
041700        THRU 2220-BUSCAR-O-ALTA-MES-FIN.
041800
041900     ADD WS-ENT-TOTAL-VALUE
042000        TO WS-CLIMES-GASTO (WS-CLI-IX, WS-MES-IX).
042100
042200 2200-ACUMULAR-TRANSACCION-FIN.
042300     EXIT.
042400
042500*----------------------------------------------------------------*
042600 2210-BUSCAR-O-ALTA-CLIENTE.
042700
042800     SET CLIENTE-NO-ENCONTRADO TO TRUE.
042900     SET WS-CLI-IX TO 1.
043000
043100     PERFORM 2211-BUSCAR-CLIENTE-EN-TABLA
043200        THRU 2211-BUSCAR-CLIENTE-EN-TABLA-FIN
043300       VARYING WS-CLI-IX FROM 1 BY 1
043400         UNTIL WS-CLI-IX > WS-CLI-CANT
043500            OR CLIENTE-ENCONTRADO.
043600
043700     IF CLIENTE-NO-ENCONTRADO
043800        ADD 1 TO WS-CLI-CANT
043900        SET WS-CLI-IX TO WS-CLI-CANT
044000        MOVE WS-ENT-CUSTOMER-ID TO WS-CLI-ID (WS-CLI-IX)
044100     ELSE
044200        SUBTRACT 1 FROM WS-CLI-IX
044300     END-IF.
044400
044500 2210-BUSCAR-O-ALTA-CLIENTE-FIN.
044600     EXIT.
044700
044800*----------------------------------------------------------------*
044900 2211-BUSCAR-CLIENTE-EN-TABLA.
045000
045100     IF WS-ENT-CUSTOMER-ID = WS-CLI-ID (WS-CLI-IX)
045200        SET CLIENTE-ENCONTRADO TO TRUE
045300     END-IF.
045400
045500 2211-BUSCAR-CLIENTE-EN-TABLA-FIN.
045600     EXIT.
045700
045800*----------------------------------------------------------------*
045900 2220-BUSCAR-O-ALTA-MES.
046000
046100     SET MES-NO-ENCONTRADO TO TRUE.
046200     SET WS-MES-IX TO 1.
046300
046400     PERFORM 2221-BUSCAR-MES-EN-TABLA
046500        THRU 2221-BUSCAR-MES-EN-TABLA-FIN
046600       VARYING WS-MES-IX FROM 1 BY 1
046700         UNTIL WS-MES-IX > WS-CLI-CANT-MESES (WS-CLI-IX)
046800            OR MES-ENCONTRADO.
046900
047000     IF MES-NO-ENCONTRADO
047100        ADD 1 TO WS-CLI-CANT-MESES (WS-CLI-IX)
047200        SET WS-MES-IX TO WS-CLI-CANT-MESES (WS-CLI-IX)
047300        MOVE WS-ENT-MONTH-NO
047400          TO WS-CLIMES-NUMERO (WS-CLI-IX, WS-MES-IX)
047500     ELSE
047600        SUBTRACT 1 FROM WS-MES-IX
047700     END-IF.
047800
047900 2220-BUSCAR-O-ALTA-MES-FIN.
048000     EXIT.
048100
048200*----------------------------------------------------------------*
048300 2221-BUSCAR-MES-EN-TABLA.
048400
048500     IF WS-ENT-MONTH-NO = WS-CLIMES-NUMERO (WS-CLI-IX, WS-MES-IX)
048600        SET MES-ENCONTRADO TO TRUE
048700     END-IF.
048800
048900 2221-BUSCAR-MES-EN-TABLA-FIN.
049000     EXIT.
049100
049200*----------------------------------------------------------------*
049300 3000-CALCULAR-METRICAS.
049400
049500     PERFORM 3100-CALCULAR-METRICAS-CLIENTE
049600        THRU 3100-CALCULAR-METRICAS-CLIENTE-FIN
049700       VARYING WS-CLI-IX FROM 1 BY 1
049800         UNTIL WS-CLI-IX > WS-CLI-CANT.
049900
050000 3000-CALCULAR-METRICAS-FIN.
050100     EXIT.
050200
050300*----------------------------------------------------------------*
050400 3100-CALCULAR-METRICAS-CLIENTE.
050500
050600* R1 - SE SALTEAN LOS CLIENTES CON MENOS DE 2 MESES DE DATOS
050700     IF WS-CLI-CANT-MESES (WS-CLI-IX) < 2
050800        GO TO 3100-CALCULAR-METRICAS-CLIENTE-FIN
050900     END-IF.
051000
051100     PERFORM 3110-ORDENAR-MESES-CLIENTE
051200        THRU 3110-ORDENAR-MESES-CLIENTE-FIN.
051300
051400     PERFORM 3120-CALCULAR-PROMEDIO-DESVIO
051500        THRU 3120-CALCULAR-PROMEDIO-DESVIO-FIN.
051600
051700     PERFORM 3130-CALCULAR-TENDENCIA
051800        THRU 3130-CALCULAR-TENDENCIA-FIN.
051900
052000     PERFORM 3140-CALCULAR-CAMBIO-RECIENTE
052100        THRU 3140-CALCULAR-CAMBIO-RECIENTE-FIN.
052200
052300     PERFORM 3150-CONTAR-MESES-SIN-CONSUMO
052400        THRU 3150-CONTAR-MESES-SIN-CONSUMO-FIN.
052500
052600     PERFORM 3160-ARMAR-ENTRADA-METRICAS
052700        THRU 3160-ARMAR-ENTRADA-METRICAS-FIN.
052800
052900 3100-CALCULAR-METRICAS-CLIENTE-FIN.
053000     EXIT.
053100
053200*----------------------------------------------------------------*
053300*    ORDENA LOS MESES DEL CLIENTE EN FORMA ASCENDENTE POR NUMERO *
053400*    DE MES (BURBUJEO - LA TRANSACCION PUEDE LLEGAR DESORDENADA) *
053500*----------------------------------------------------------------*
053600 3110-ORDENAR-MESES-CLIENTE.
053700
053800     SET NO-HUBO-CAMBIO TO TRUE.
053900
054000     PERFORM 3111-PASADA-DE-BURBUJA
054100        THRU 3111-PASADA-DE-BURBUJA-FIN
054200       VARYING WS-SUB-I FROM 1 BY 1
054300         UNTIL WS-SUB-I >= WS-CLI-CANT-MESES (WS-CLI-IX)
054400            OR NO-HUBO-CAMBIO.
054500
054600 3110-ORDENAR-MESES-CLIENTE-FIN.
054700     EXIT.
054800
054900*----------------------------------------------------------------*
055000 3111-PASADA-DE-BURBUJA.
055100
055200     SET NO-HUBO-CAMBIO TO TRUE.
055300
055400     PERFORM 3112-COMPARAR-Y-PERMUTAR
055500        THRU 3112-COMPARAR-Y-PERMUTAR-FIN
055600       VARYING WS-SUB-J FROM 1 BY 1
055700         UNTIL WS-SUB-J > WS-CLI-CANT-MESES (WS-CLI-IX) - WS-SUB-I.
055800
055900 3111-PASADA-DE-BURBUJA-FIN.
056000     EXIT.
056100
056200*----------------------------------------------------------------*
056300 3112-COMPARAR-Y-PERMUTAR.
056400
056500     IF WS-CLIMES-NUMERO (WS-CLI-IX, WS-SUB-J) >
056600        WS-CLIMES-NUMERO (WS-CLI-IX, WS-SUB-J + 1)
056700
056800        MOVE WS-CLI-MES (WS-CLI-IX, WS-SUB-J)
056900          TO WS-CLIMES-INTERCAMBIO
057000        MOVE WS-CLI-MES (WS-CLI-IX, WS-SUB-J + 1)
057100          TO WS-CLI-MES (WS-CLI-IX, WS-SUB-J)
057200        MOVE WS-CLIMES-INTERCAMBIO
057300          TO WS-CLI-MES (WS-CLI-IX, WS-SUB-J + 1)
057400        SET HUBO-CAMBIO TO TRUE
057500     END-IF.
057600
057700 3112-COMPARAR-Y-PERMUTAR-FIN.
057800     EXIT.
057900
058000*----------------------------------------------------------------*
058100*    PROMEDIO Y DESVIO ESTANDAR POBLACIONAL DEL GASTO MENSUAL    *
058200*----------------------------------------------------------------*
058300 3120-CALCULAR-PROMEDIO-DESVIO.
058400
058500     MOVE ZERO TO WS-SUMA-GASTO.
058600     MOVE WS-CLI-CANT-MESES (WS-CLI-IX) TO WS-N-MESES.
058700
058800     PERFORM 3121-SUMAR-GASTO-MES
058900        THRU 3121-SUMAR-GASTO-MES-FIN
059000       VARYING WS-SUB-I FROM 1 BY 1
059100         UNTIL WS-SUB-I > WS-N-MESES.
059200
059300     COMPUTE WS-METR-PROMEDIO (WS-METR-CANT + 1) ROUNDED =
059400             WS-SUMA-GASTO / WS-N-MESES.
059500
059600     MOVE ZERO TO WS-SUMA-CUAD-DESVIO.
059700
059800     PERFORM 3122-SUMAR-CUADRADO-DESVIO
059900        THRU 3122-SUMAR-CUADRADO-DESVIO-FIN
060000       VARYING WS-SUB-I FROM 1 BY 1
060100         UNTIL WS-SUB-I > WS-N-MESES.
060200
060300     COMPUTE WS-RAIZ-ENTRADA = WS-SUMA-CUAD-DESVIO / WS-N-MESES.
060400
060500     PERFORM 9100-CALCULAR-RAIZ-CUADRADA
060600        THRU 9100-CALCULAR-RAIZ-CUADRADA-FIN.
060700
060800     MOVE WS-RAIZ-RESULTADO TO WS-METR-DESVIO (WS-METR-CANT + 1).
060900
061000 3120-CALCULAR-PROMEDIO-DESVIO-FIN.
061100     EXIT.
061200
061300*----------------------------------------------------------------*
061400 3121-SUMAR-GASTO-MES.
061500
061600     ADD WS-CLIMES-GASTO (WS-CLI-IX, WS-SUB-I) TO WS-SUMA-GASTO.
061700
061800 3121-SUMAR-GASTO-MES-FIN.
061900     EXIT.
062000
062100*----------------------------------------------------------------*
062200 3122-SUMAR-CUADRADO-DESVIO.
062300
062400     COMPUTE WS-SUMA-CUAD-DESVIO = WS-SUMA-CUAD-DESVIO +
062500         (WS-CLIMES-GASTO (WS-CLI-IX, WS-SUB-I) -
062600         (WS-SUMA-GASTO / WS-N-MESES)) ** 2.
062700
062800 3122-SUMAR-CUADRADO-DESVIO-FIN.
062900     EXIT.
063000
063100*----------------------------------------------------------------*
063200*    PENDIENTE DE LA RECTA DE CUADRADOS MINIMOS (GASTO X MES)    *NB190126
063300*----------------------------------------------------------------*NB190126
063400 3130-CALCULAR-TENDENCIA.                                         NB190126
063500                                                                  NB190126
063600     MOVE ZERO TO WS-SUMA-M  WS-SUMA-M2  WS-SUMA-MS.              NB190126
063700                                                                  NB190126
063800     PERFORM 3131-SUMAR-TERMINOS-PENDIENTE                        NB190126
063900        THRU 3131-SUMAR-TERMINOS-PENDIENTE-FIN                    NB190126
064000       VARYING WS-SUB-I FROM 1 BY 1                               NB190126
064100         UNTIL WS-SUB-I > WS-N-MESES.                             NB190126
064200                                                                  NB190126
064300     COMPUTE WS-DEN-PENDIENTE =                                   NB190126
064400             (WS-N-MESES * WS-SUMA-M2) - (WS-SUMA-M * WS-SUMA-M). NB190126
064500                                                                  NB190126
064600     IF WS-DEN-PENDIENTE = 0                                      NB190126
064700        MOVE ZERO TO WS-METR-TENDENCIA (WS-METR-CANT + 1)         NB190126
064800     ELSE                                                         NB190126
064900        COMPUTE WS-NUM-PENDIENTE =                                NB190126
065000                (WS-N-MESES * WS-SUMA-MS) -                       NB190126
065100                (WS-SUMA-M * WS-SUMA-GASTO)                       NB190126
065200        COMPUTE WS-METR-TENDENCIA (WS-METR-CANT + 1) ROUNDED =    NB190126
065300                WS-NUM-PENDIENTE / WS-DEN-PENDIENTE               NB190126
065400     END-IF.                                                      NB190126
065500                                                                  NB190126
065600 3130-CALCULAR-TENDENCIA-FIN.                                     NB190126
065700     EXIT.                                                        NB190126
065800                                                                  NB190126
065900*----------------------------------------------------------------*NB190126
066000 3131-SUMAR-TERMINOS-PENDIENTE.                                   NB190126
066100                                                                  NB190126
066200     ADD WS-CLIMES-NUMERO (WS-CLI-IX, WS-SUB-I) TO WS-SUMA-M.     NB190126
066300     COMPUTE WS-SUMA-M2 = WS-SUMA-M2 +                            NB190126
066400             (WS-CLIMES-NUMERO (WS-CLI-IX, WS-SUB-I) ** 2).       NB190126
066500     COMPUTE WS-SUMA-MS = WS-SUMA-MS +                            NB190126
066600             (WS-CLIMES-NUMERO (WS-CLI-IX, WS-SUB-I) *            NB190126
066700              WS-CLIMES-GASTO  (WS-CLI-IX, WS-SUB-I)).            NB190126
066800                                                                  NB190126
066900 3131-SUMAR-TERMINOS-PENDIENTE-FIN.                               NB190126
067000     EXIT.
067100
067200*----------------------------------------------------------------*
067300*    PROMEDIO RECIENTE (ULTIMOS 3 MESES) VS PROMEDIO HISTORICO   *
067400*----------------------------------------------------------------*
067500 3140-CALCULAR-CAMBIO-RECIENTE.
067600
067700     IF WS-N-MESES >= 3
067800        MOVE 3 TO WS-CANT-RECIENTE
067900        COMPUTE WS-CANT-HISTORICA = WS-N-MESES - 3
068000     ELSE
068100        MOVE WS-N-MESES TO WS-CANT-RECIENTE
068200        MOVE WS-N-MESES TO WS-CANT-HISTORICA
068300     END-IF.
068400
068500     MOVE ZERO TO WS-SUMA-RECIENTE.
068600
068700     PERFORM 3141-SUMAR-RECIENTE
068800        THRU 3141-SUMAR-RECIENTE-FIN
068900       VARYING WS-SUB-I FROM WS-N-MESES BY -1
069000         UNTIL WS-SUB-I <= WS-N-MESES - WS-CANT-RECIENTE.
069100
069200     COMPUTE WS-PROMEDIO-RECIENTE ROUNDED =
069300             WS-SUMA-RECIENTE / WS-CANT-RECIENTE.
069400
069500     IF WS-N-MESES > 3
069600        MOVE ZERO TO WS-SUMA-HISTORICA
069700        PERFORM 3142-SUMAR-HISTORICA
069800           THRU 3142-SUMAR-HISTORICA-FIN
069900          VARYING WS-SUB-I FROM 1 BY 1
070000            UNTIL WS-SUB-I > WS-N-MESES - 3
070100        COMPUTE WS-PROMEDIO-HISTORICO ROUNDED =
070200                WS-SUMA-HISTORICA / WS-CANT-HISTORICA
070300     ELSE
070400        COMPUTE WS-PROMEDIO-HISTORICO ROUNDED =
070500                WS-SUMA-GASTO / WS-N-MESES
070600     END-IF.
070700
070800     COMPUTE WS-METR-CAMBIO-PCT (WS-METR-CANT + 1) ROUNDED =
070900        ((WS-PROMEDIO-RECIENTE - WS-PROMEDIO-HISTORICO) /
071000         (WS-PROMEDIO-HISTORICO + 1)) * 100.
071100
071200     MOVE WS-CLIMES-GASTO (WS-CLI-IX, 1)
071300       TO WS-METR-PRIMERO (WS-METR-CANT + 1).
071400     MOVE WS-CLIMES-GASTO (WS-CLI-IX, WS-N-MESES)
071500       TO WS-METR-ULTIMO  (WS-METR-CANT + 1).
071600
071700 3140-CALCULAR-CAMBIO-RECIENTE-FIN.
071800     EXIT.
071900
072000*----------------------------------------------------------------*
072100 3141-SUMAR-RECIENTE.
072200
072300     ADD WS-CLIMES-GASTO (WS-CLI-IX, WS-SUB-I)
072400        TO WS-SUMA-RECIENTE.
072500
072600 3141-SUMAR-RECIENTE-FIN.
072700     EXIT.
072800
072900*----------------------------------------------------------------*
073000 3142-SUMAR-HISTORICA.
073100
073200     ADD WS-CLIMES-GASTO (WS-CLI-IX, WS-SUB-I)
073300        TO WS-SUMA-HISTORICA.
073400
073500 3142-SUMAR-HISTORICA-FIN.
073600     EXIT.
073700
073800*----------------------------------------------------------------*
073900 3150-CONTAR-MESES-SIN-CONSUMO.
074000
074100     MOVE ZERO TO WS-METR-ZERO-MESES (WS-METR-CANT + 1).
074200
074300     PERFORM 3151-VERIFICAR-MES-EN-CERO
074400        THRU 3151-VERIFICAR-MES-EN-CERO-FIN
074500       VARYING WS-SUB-I FROM 1 BY 1
074600         UNTIL WS-SUB-I > WS-N-MESES.
074700
074800 3150-CONTAR-MESES-SIN-CONSUMO-FIN.
074900     EXIT.
075000
075100*----------------------------------------------------------------*
075200 3151-VERIFICAR-MES-EN-CERO.
075300
075400     IF WS-CLIMES-GASTO (WS-CLI-IX, WS-SUB-I) = ZERO
075500        ADD 1 TO WS-METR-ZERO-MESES (WS-METR-CANT + 1)
075600     END-IF.
075700
075800 3151-VERIFICAR-MES-EN-CERO-FIN.
075900     EXIT.
076000
076100*----------------------------------------------------------------*
076200 3160-ARMAR-ENTRADA-METRICAS.
076300
076400     ADD 1 TO WS-METR-CANT.
076500     MOVE WS-CLI-ID (WS-CLI-IX) TO WS-METR-ID (WS-METR-CANT).
076600     MOVE WS-N-MESES TO WS-METR-TOTAL-MESES (WS-METR-CANT).
076700
076800 3160-ARMAR-ENTRADA-METRICAS-FIN.
076900     EXIT.
077000
077100*----------------------------------------------------------------*
077200 4000-CALIFICAR-RIESGO.
077300
077400     IF WS-METR-CANT = 0
077500        GO TO 4000-CALIFICAR-RIESGO-FIN
077600     END-IF.
077700
077800     PERFORM 4100-CALCULAR-PROMEDIOS-GLOBALES
077900        THRU 4100-CALCULAR-PROMEDIOS-GLOBALES-FIN.
078000
078100     PERFORM 4200-CALCULAR-Z-SCORES
078200        THRU 4200-CALCULAR-Z-SCORES-FIN
078300       VARYING WS-METR-IX FROM 1 BY 1
078400         UNTIL WS-METR-IX > WS-METR-CANT.
078500
078600     PERFORM 4300-CALCULAR-RIESGO-COMPUESTO
078700        THRU 4300-CALCULAR-RIESGO-COMPUESTO-FIN
078800       VARYING WS-METR-IX FROM 1 BY 1
078900         UNTIL WS-METR-IX > WS-METR-CANT.
079000
079100     PERFORM 4500-NORMALIZAR-PUNTAJE
079200        THRU 4500-NORMALIZAR-PUNTAJE-FIN.
079300
079400     PERFORM 4700-CLASIFICAR-RIESGO
079500        THRU 4700-CLASIFICAR-RIESGO-FIN
079600       VARYING WS-METR-IX FROM 1 BY 1
079700         UNTIL WS-METR-IX > WS-METR-CANT.
079800
079900     PERFORM 4800-ORDENAR-POR-PUNTAJE                             CP230126
080000        THRU 4800-ORDENAR-POR-PUNTAJE-FIN.                        CP230126
080100
080200     MOVE WS-METR-CANT TO WS-TOTAL-CALIFICADOS.
080300
080400 4000-CALIFICAR-RIESGO-FIN.
080500     EXIT.
080600
080700*----------------------------------------------------------------*
080800*    PROMEDIO Y DESVIO POBLACIONAL DE TENDENCIA, CAMBIO % Y      *
080900*    VOLATILIDAD, CALCULADOS SOBRE TODA LA CARTERA CALIFICADA    *
081000*----------------------------------------------------------------*
081100 4100-CALCULAR-PROMEDIOS-GLOBALES.
081200
081300     MOVE ZERO TO WS-G-SUMA-TENDENCIA
081400                  WS-G-SUMA-CAMBIO
081500                  WS-G-SUMA-VOLATIL.
081600
081700     PERFORM 4110-SUMAR-VALORES-GLOBALES
081800        THRU 4110-SUMAR-VALORES-GLOBALES-FIN
081900       VARYING WS-METR-IX FROM 1 BY 1
082000         UNTIL WS-METR-IX > WS-METR-CANT.
082100
082200     COMPUTE WS-G-PROM-TENDENCIA ROUNDED =
082300             WS-G-SUMA-TENDENCIA / WS-METR-CANT.
082400     COMPUTE WS-G-PROM-CAMBIO ROUNDED =
082500             WS-G-SUMA-CAMBIO / WS-METR-CANT.
082600     COMPUTE WS-G-PROM-VOLATIL ROUNDED =
082700             WS-G-SUMA-VOLATIL / WS-METR-CANT.
082800
082900     MOVE ZERO TO WS-G-SUMA-CUAD-TEND
083000                  WS-G-SUMA-CUAD-CAMB
083100                  WS-G-SUMA-CUAD-VOLA.
083200
083300     PERFORM 4120-SUMAR-CUADRADOS-GLOBALES
083400        THRU 4120-SUMAR-CUADRADOS-GLOBALES-FIN
083500       VARYING WS-METR-IX FROM 1 BY 1
083600         UNTIL WS-METR-IX > WS-METR-CANT.
083700
083800     COMPUTE WS-RAIZ-ENTRADA = WS-G-SUMA-CUAD-TEND / WS-METR-CANT.
083900     PERFORM 9100-CALCULAR-RAIZ-CUADRADA
084000        THRU 9100-CALCULAR-RAIZ-CUADRADA-FIN.
084100     MOVE WS-RAIZ-RESULTADO TO WS-G-DESVIO-TENDENCIA.
084200
084300     COMPUTE WS-RAIZ-ENTRADA = WS-G-SUMA-CUAD-CAMB / WS-METR-CANT.
084400     PERFORM 9100-CALCULAR-RAIZ-CUADRADA
084500        THRU 9100-CALCULAR-RAIZ-CUADRADA-FIN.
084600     MOVE WS-RAIZ-RESULTADO TO WS-G-DESVIO-CAMBIO.
084700
084800     COMPUTE WS-RAIZ-ENTRADA = WS-G-SUMA-CUAD-VOLA / WS-METR-CANT.
084900     PERFORM 9100-CALCULAR-RAIZ-CUADRADA
085000        THRU 9100-CALCULAR-RAIZ-CUADRADA-FIN.
085100     MOVE WS-RAIZ-RESULTADO TO WS-G-DESVIO-VOLATIL.
085200
085300 4100-CALCULAR-PROMEDIOS-GLOBALES-FIN.
085400     EXIT.
085500
085600*----------------------------------------------------------------*
085700 4110-SUMAR-VALORES-GLOBALES.
085800
085900     ADD WS-METR-TENDENCIA (WS-METR-IX)  TO WS-G-SUMA-TENDENCIA.
086000     ADD WS-METR-CAMBIO-PCT (WS-METR-IX) TO WS-G-SUMA-CAMBIO.
086100     ADD WS-METR-DESVIO (WS-METR-IX)     TO WS-G-SUMA-VOLATIL.
086200
086300 4110-SUMAR-VALORES-GLOBALES-FIN.
086400     EXIT.
086500
086600*----------------------------------------------------------------*
086700 4120-SUMAR-CUADRADOS-GLOBALES.
086800
086900     COMPUTE WS-G-SUMA-CUAD-TEND = WS-G-SUMA-CUAD-TEND +
087000         (WS-METR-TENDENCIA (WS-METR-IX) -
087100          WS-G-PROM-TENDENCIA) ** 2.
087200     COMPUTE WS-G-SUMA-CUAD-CAMB = WS-G-SUMA-CUAD-CAMB +
087300         (WS-METR-CAMBIO-PCT (WS-METR-IX) -
087400          WS-G-PROM-CAMBIO) ** 2.
087500     COMPUTE WS-G-SUMA-CUAD-VOLA = WS-G-SUMA-CUAD-VOLA +
087600         (WS-METR-DESVIO (WS-METR-IX) -
087700          WS-G-PROM-VOLATIL) ** 2.
087800
087900 4120-SUMAR-CUADRADOS-GLOBALES-FIN.
088000     EXIT.
088100
088200*----------------------------------------------------------------*
088300*    Z-SCORE POBLACIONAL DE CADA UNO DE LOS TRES CAMPOS          *
088400*----------------------------------------------------------------*
088500 4200-CALCULAR-Z-SCORES.
088600
088700     IF WS-G-DESVIO-TENDENCIA = 0
088800        MOVE ZERO TO WS-METR-Z-TENDENCIA (WS-METR-IX)
088900     ELSE
089000        COMPUTE WS-METR-Z-TENDENCIA (WS-METR-IX) ROUNDED =
089100           (WS-METR-TENDENCIA (WS-METR-IX) - WS-G-PROM-TENDENCIA)
089200           / WS-G-DESVIO-TENDENCIA
089300     END-IF.
089400
089500     IF WS-G-DESVIO-CAMBIO = 0
089600        MOVE ZERO TO WS-METR-Z-CAMBIO (WS-METR-IX)
089700     ELSE
089800        COMPUTE WS-METR-Z-CAMBIO (WS-METR-IX) ROUNDED =
089900           (WS-METR-CAMBIO-PCT (WS-METR-IX) - WS-G-PROM-CAMBIO)
090000           / WS-G-DESVIO-CAMBIO
090100     END-IF.
090200
090300     IF WS-G-DESVIO-VOLATIL = 0
090400        MOVE ZERO TO WS-METR-Z-VOLATIL (WS-METR-IX)
090500     ELSE
090600        COMPUTE WS-METR-Z-VOLATIL (WS-METR-IX) ROUNDED =
090700           (WS-METR-DESVIO (WS-METR-IX) - WS-G-PROM-VOLATIL)
090800           / WS-G-DESVIO-VOLATIL
090900     END-IF.
091000
091100 4200-CALCULAR-Z-SCORES-FIN.
091200     EXIT.
091300
091400*----------------------------------------------------------------*
091500*    COMPONENTES DE RIESGO Y PUNTAJE COMPUESTO (SIN NORMALIZAR)  *
091600*----------------------------------------------------------------*
091700 4300-CALCULAR-RIESGO-COMPUESTO.
091800
091900     MOVE ZERO TO WS-METR-RIESGO-TEND (WS-METR-IX)
092000                  WS-METR-RIESGO-CAMB (WS-METR-IX)
092100                  WS-METR-RIESGO-VOLA (WS-METR-IX).
092200
092300     IF WS-METR-Z-TENDENCIA (WS-METR-IX) < -0.5
092400        MOVE WS-METR-Z-TENDENCIA (WS-METR-IX) TO WS-VALOR-ABS
092500        PERFORM 4310-VALOR-ABSOLUTO
092600           THRU 4310-VALOR-ABSOLUTO-FIN
092700        MOVE WS-VALOR-ABS TO WS-METR-RIESGO-TEND (WS-METR-IX)
092800     END-IF.
092900
093000     IF WS-METR-Z-CAMBIO (WS-METR-IX) < -0.5
093100        MOVE WS-METR-Z-CAMBIO (WS-METR-IX) TO WS-VALOR-ABS
093200        PERFORM 4310-VALOR-ABSOLUTO
093300           THRU 4310-VALOR-ABSOLUTO-FIN
093400        MOVE WS-VALOR-ABS TO WS-METR-RIESGO-CAMB (WS-METR-IX)
093500     END-IF.
093600
093700     COMPUTE WS-METR-RIESGO-INAC (WS-METR-IX) ROUNDED =
093800             WS-METR-ZERO-MESES (WS-METR-IX) * 0.5.
093900
094000     IF WS-METR-Z-VOLATIL (WS-METR-IX) > 1
094100        MOVE WS-METR-Z-VOLATIL (WS-METR-IX)
094200          TO WS-METR-RIESGO-VOLA (WS-METR-IX)
094300     END-IF.
094400
094500     COMPUTE WS-METR-COMPUESTO (WS-METR-IX) ROUNDED =
094600        (0.35 * WS-METR-RIESGO-TEND (WS-METR-IX)) +
094700        (0.35 * WS-METR-RIESGO-CAMB (WS-METR-IX)) +
094800        (0.20 * WS-METR-RIESGO-INAC (WS-METR-IX)) +
094900        (0.10 * WS-METR-RIESGO-VOLA (WS-METR-IX)).
095000
095100 4300-CALCULAR-RIESGO-COMPUESTO-FIN.
095200     EXIT.
095300
095400*----------------------------------------------------------------*
095500 4310-VALOR-ABSOLUTO.
095600
095700     IF WS-VALOR-ABS < 0
095800        MULTIPLY -1 BY WS-VALOR-ABS
095900     END-IF.
096000
096100 4310-VALOR-ABSOLUTO-FIN.
096200     EXIT.
096300
096400*----------------------------------------------------------------*
096500*    NORMALIZACION POR EL MAXIMO COMPUESTO DE TODA LA CARTERA    *
096600*----------------------------------------------------------------*
096700 4500-NORMALIZAR-PUNTAJE.
096800
096900     MOVE ZERO TO WS-G-MAX-COMPUESTO.
097000
097100     PERFORM 4510-BUSCAR-MAXIMO-COMPUESTO
097200        THRU 4510-BUSCAR-MAXIMO-COMPUESTO-FIN
097300       VARYING WS-METR-IX FROM 1 BY 1
097400         UNTIL WS-METR-IX > WS-METR-CANT.
097500
097600     PERFORM 4520-ASIGNAR-PUNTAJE
097700        THRU 4520-ASIGNAR-PUNTAJE-FIN
097800       VARYING WS-METR-IX FROM 1 BY 1
097900         UNTIL WS-METR-IX > WS-METR-CANT.
098000
098100 4500-NORMALIZAR-PUNTAJE-FIN.
098200     EXIT.
098300
098400*----------------------------------------------------------------*
098500 4510-BUSCAR-MAXIMO-COMPUESTO.
098600
098700     IF WS-METR-COMPUESTO (WS-METR-IX) > WS-G-MAX-COMPUESTO
098800        MOVE WS-METR-COMPUESTO (WS-METR-IX) TO WS-G-MAX-COMPUESTO
098900     END-IF.
099000
099100 4510-BUSCAR-MAXIMO-COMPUESTO-FIN.
099200     EXIT.
099300
099400*----------------------------------------------------------------*
099500 4520-ASIGNAR-PUNTAJE.
099600
099700     IF WS-G-MAX-COMPUESTO > 0
099800        COMPUTE WS-METR-PUNTAJE (WS-METR-IX) ROUNDED =
099900           (WS-METR-COMPUESTO (WS-METR-IX) / WS-G-MAX-COMPUESTO)
100000           * 100
100100     ELSE
100200        MOVE ZERO TO WS-METR-PUNTAJE (WS-METR-IX)
100300     END-IF.
100400
100500 4520-ASIGNAR-PUNTAJE-FIN.
100600     EXIT.
100700
100800*----------------------------------------------------------------*
100900*    CLASIFICACION EN BANDAS DE RIESGO (R11)                    *
101000*----------------------------------------------------------------*
101100 4700-CLASIFICAR-RIESGO.
101200
101300     EVALUATE TRUE
101400         WHEN WS-METR-PUNTAJE (WS-METR-IX) > 60
101500              MOVE 'High Risk'   TO WS-METR-NIVEL (WS-METR-IX)
101600         WHEN WS-METR-PUNTAJE (WS-METR-IX) > 30
101700              MOVE 'Medium Risk' TO WS-METR-NIVEL (WS-METR-IX)
101800         WHEN OTHER
101900              MOVE 'Low Risk'    TO WS-METR-NIVEL (WS-METR-IX)
102000     END-EVALUATE.
102100                                                                  CP230126
102200 4700-CLASIFICAR-RIESGO-FIN.                                      CP230126
102300     EXIT.                                                        CP230126
102400                                                                  CP230126
102500*----------------------------------------------------------------*CP230126
102600*    ORDENA LA TABLA DE METRICAS POR PUNTAJE DESCENDENTE         *CP230126
102700*    (BURBUJEO, MISMO IDIOMA USADO PARA LOS MESES DEL CLIENTE)   *CP230126
102800*----------------------------------------------------------------*CP230126
102900 4800-ORDENAR-POR-PUNTAJE.                                        CP230126
103000                                                                  CP230126
103100     SET NO-HUBO-CAMBIO TO TRUE.                                  CP230126
103200                                                                  CP230126
103300     PERFORM 4810-PASADA-DE-BURBUJA-PUNTAJE                       CP230126
103400        THRU 4810-PASADA-DE-BURBUJA-PUNTAJE-FIN                   CP230126
103500       VARYING WS-SUB-I FROM 1 BY 1                               CP230126
103600         UNTIL WS-SUB-I >= WS-METR-CANT                           CP230126
103700            OR NO-HUBO-CAMBIO.                                    CP230126
103800                                                                  CP230126
103900 4800-ORDENAR-POR-PUNTAJE-FIN.                                    CP230126
104000     EXIT.                                                        CP230126
104100                                                                  CP230126
104200*----------------------------------------------------------------*CP230126
104300 4810-PASADA-DE-BURBUJA-PUNTAJE.                                  CP230126
104400                                                                  CP230126
104500     SET NO-HUBO-CAMBIO TO TRUE.                                  CP230126
104600                                                                  CP230126
104700     PERFORM 4820-COMPARAR-Y-PERMUTAR-PUNTAJE                     CP230126
104800        THRU 4820-COMPARAR-Y-PERMUTAR-PUNTAJE-FIN                 CP230126
104900       VARYING WS-SUB-J FROM 1 BY 1                               CP230126
105000         UNTIL WS-SUB-J > WS-METR-CANT - WS-SUB-I.                CP230126
105100                                                                  CP230126
105200 4810-PASADA-DE-BURBUJA-PUNTAJE-FIN.                              CP230126
105300     EXIT.                                                        CP230126
105400                                                                  CP230126
105500*----------------------------------------------------------------*CP230126
105600 4820-COMPARAR-Y-PERMUTAR-PUNTAJE.                                CP230126
105700                                                                  CP230126
105800     IF WS-METR-PUNTAJE (WS-SUB-J) <                              CP230126
105900        WS-METR-PUNTAJE (WS-SUB-J + 1)                            CP230126
106000                                                                  CP230126
106100        MOVE WS-METR-ENTRY (WS-SUB-J)                             CP230126
106200          TO WS-METR-INTERCAMBIO                                  CP230126
106300        MOVE WS-METR-ENTRY (WS-SUB-J + 1)                         CP230126
106400          TO WS-METR-ENTRY (WS-SUB-J)                             CP230126
106500        MOVE WS-METR-INTERCAMBIO                                  CP230126
106600          TO WS-METR-ENTRY (WS-SUB-J + 1)                         CP230126
106700        SET HUBO-CAMBIO TO TRUE                                   CP230126
106800     END-IF.                                                      CP230126
106900                                                                  CP230126
107000 4820-COMPARAR-Y-PERMUTAR-PUNTAJE-FIN.                            CP230126
107100     EXIT.
107200
107300*----------------------------------------------------------------*
107400 5000-GRABAR-SALIDAS.
107500
107600     PERFORM 5100-GRABAR-CUSTMET-Y-CUSTEXP
107700        THRU 5100-GRABAR-CUSTMET-Y-CUSTEXP-FIN
107800       VARYING WS-METR-IX FROM 1 BY 1
107900         UNTIL WS-METR-IX > WS-METR-CANT.
108000
108100 5000-GRABAR-SALIDAS-FIN.
108200     EXIT.
108300
108400*----------------------------------------------------------------*
108500 5100-GRABAR-CUSTMET-Y-CUSTEXP.
108600
108700     INITIALIZE WS-MET-REGISTRO.
108800     MOVE WS-METR-ID (WS-METR-IX)       TO WS-MET-CUSTOMER-ID.
108900     MOVE WS-METR-PROMEDIO (WS-METR-IX) TO WS-MET-AVG-SPENDING.
109000     MOVE WS-METR-TENDENCIA (WS-METR-IX)
109100                                    TO WS-MET-SPENDING-TREND.
109200     MOVE WS-METR-DESVIO (WS-METR-IX)
109300                               TO WS-MET-SPENDING-VOLATILITY.
109400     MOVE WS-METR-CAMBIO-PCT (WS-METR-IX)
109500                               TO WS-MET-RECENT-VS-HIST-PCT.
109600     MOVE WS-METR-ZERO-MESES (WS-METR-IX)
109700                               TO WS-MET-ZERO-SPENDING-MONTHS.
109800     MOVE WS-METR-TOTAL-MESES (WS-METR-IX) TO WS-MET-TOTAL-MONTHS.
109900     MOVE WS-METR-ULTIMO (WS-METR-IX)   TO WS-MET-LATEST-SPENDING.
110000     MOVE WS-METR-PRIMERO (WS-METR-IX)  TO WS-MET-FIRST-SPENDING.
110100     MOVE WS-METR-PUNTAJE (WS-METR-IX)  TO WS-MET-CHURN-RISK-SCORE.
110200     MOVE WS-METR-NIVEL (WS-METR-IX)    TO WS-MET-RISK-LEVEL.
110300
110400     WRITE WS-MET-REGISTRO.
110500
110600     IF NOT FS-CUSTMET-OK
110700        DISPLAY 'ERROR AL GRABAR EL MAESTRO DE METRICAS'
110800        DISPLAY 'FILE STATUS: ' FS-CUSTMET
110900     END-IF.
111000
111100     INITIALIZE WS-LINEA-CUSTEXP.
111200     MOVE WS-MET-CUSTOMER-ID         TO WS-EXP-CUSTOMER-ID.
111300     MOVE WS-MET-AVG-SPENDING        TO WS-EXP-AVG-SPENDING.
111400     MOVE WS-MET-SPENDING-TREND      TO WS-EXP-TENDENCIA.
111500     MOVE WS-MET-SPENDING-VOLATILITY TO WS-EXP-VOLATILIDAD.
111600     MOVE WS-MET-RECENT-VS-HIST-PCT  TO WS-EXP-CAMBIO-PCT.
111700     MOVE WS-MET-ZERO-SPENDING-MONTHS
111800                                      TO WS-EXP-ZERO-MESES.
111900     MOVE WS-MET-TOTAL-MONTHS        TO WS-EXP-TOTAL-MESES.
112000     MOVE WS-MET-CHURN-RISK-SCORE    TO WS-EXP-PUNTAJE.
112100     MOVE WS-MET-RISK-LEVEL          TO WS-EXP-NIVEL.
112200     MOVE WS-EXP-ALFA                TO WS-SAL-CUSTEXP.
112300
112400     WRITE WS-SAL-CUSTEXP.
112500
112600 5100-GRABAR-CUSTMET-Y-CUSTEXP-FIN.
112700     EXIT.
112800
112900*----------------------------------------------------------------*
113000 6000-FINALIZAR-PROGRAMA.
113100
113200     PERFORM 6100-CERRAR-ARCHIVOS
113300        THRU 6100-CERRAR-ARCHIVOS-FIN.
113400
113500 6000-FINALIZAR-PROGRAMA-FIN.
113600     EXIT.
113700
113800*----------------------------------------------------------------*
113900 6100-CERRAR-ARCHIVOS.
114000
114100     CLOSE ENT-TRANSACC
114200           SAL-CUSTMET
114300           SAL-CUSTEXP.
114400
114500 6100-CERRAR-ARCHIVOS-FIN.
114600     EXIT.
114700
114800*----------------------------------------------------------------*
114900*    RAIZ CUADRADA POR EL METODO DE NEWTON-RAPHSON. SE USA EN    *
115000*    VEZ DE UNA FUNCION DE LIBRERIA PORQUE ESTE COMPILADOR DE    *
115100*    PRODUCCION NO LA TIENE DISPONIBLE. 15 ITERACIONES ALCANZAN  *
115200*    SOBRA PARA LA PRECISION DE 4 DECIMALES QUE USAMOS ACA.      *
115300*----------------------------------------------------------------*
115400 9100-CALCULAR-RAIZ-CUADRADA.
115500
115600     IF WS-RAIZ-ENTRADA <= 0
115700        MOVE ZERO TO WS-RAIZ-RESULTADO
115800        GO TO 9100-CALCULAR-RAIZ-CUADRADA-FIN
115900     END-IF.
116000
116100     MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-RESULTADO.
116200
116300     PERFORM 9110-ITERAR-NEWTON
116400        THRU 9110-ITERAR-NEWTON-FIN
116500       VARYING WS-SUB-K FROM 1 BY 1
116600         UNTIL WS-SUB-K > 15.
116700
116800 9100-CALCULAR-RAIZ-CUADRADA-FIN.
116900     EXIT.
117000
117100*----------------------------------------------------------------*
117200 9110-ITERAR-NEWTON.
117300
117400     COMPUTE WS-RAIZ-RESULTADO ROUNDED =
117500        (WS-RAIZ-RESULTADO + (WS-RAIZ-ENTRADA / WS-RAIZ-RESULTADO))
117600        / 2.
117700
117800 9110-ITERAR-NEWTON-FIN.
117900     EXIT.
118000*----------------------------------------------------------------*
118100 END PROGRAM CHDETECT.
