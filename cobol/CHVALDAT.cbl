000100******************************************************************
000200* PROGRAM-ID: CHVALDAT                                           *
000300* AUTHOR: R. BALSIMELLI                                          *
000400* INSTALLATION: GERENCIA DE SISTEMAS - AREA COMERCIAL            *
000500* DATE-WRITTEN: 12/01/2026                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY: NO CLASIFICADO                                       *
000800*----------------------------------------------------------------*
000900* PROPOSITO: VALIDA LA FECHA DE UNA TRANSACCION DE CONSUMO       *
001000*            (AAAA-MM-DD) ANTES DE INCORPORARLA AL CALCULO DE    *
001100*            METRICAS DE RIESGO DE FUGA. ES INVOCADO POR         *
001200*            CHDETECT Y CHSTRAT UNA VEZ POR CADA LINEA LEIDA     *
001300*            DEL ARCHIVO DE TRANSACCIONES.                       *
001400*----------------------------------------------------------------*
001500* HISTORIAL DE CAMBIOS                                           *
001600* 12/01/2026 RGB TK-4471 ALTA DEL PROGRAMA. REEMPLAZA AL VIEJO   *
001700*                        STUB CLVALFEC QUE NUNCA SE TERMINO DE   *
001800*                        ESCRIBIR (EL PARRAFO 1000- QUEDO VACIO).*
001900* 13/01/2026 RGB TK-4471 SE AGREGA EL CONTROL DE ANIO BISIESTO   *
002000*                        PARA EL MES DE FEBRERO.                 *
002100* 15/01/2026 CBP TK-4475 SE AGREGA EL RANGO DE ANIOS VALIDO      *
002200*                        (1900-2100) POR PEDIDO DE AUDITORIA.    *
002300* 17/01/2026 RGB TK-4489 SE SACA EL AREA LK-VAL-FECHA A UN COPY  *
002400*                        COMPARTIDO (CHVALFEC) PARA QUE CHDETECT *
002500*                        Y CHSTRAT ARMEN SU AREA DE LLAMADA SIN  *
002600*                        TENER QUE DUPLICAR EL LAYOUT A MANO.    *
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. CHVALDAT.
003000 AUTHOR. R. BALSIMELLI.
003100 INSTALLATION. GERENCIA DE SISTEMAS.
003200 DATE-WRITTEN. 12/01/2026.
003300 DATE-COMPILED.
003400 SECURITY. NO CLASIFICADO.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000
004100*----------------------------------------------------------------*
004200 DATA DIVISION.
004300                                                                  RB130126
004400 WORKING-STORAGE SECTION.                                         RB130126
004500                                                                  RB130126
004600* TABLA DE CANTIDAD DE DIAS POR MES (AJUSTADA POR BISIESTO)       RB130126
004700 01  WS-TABLA-DIAS-INICIAL.                                       RB130126
004800     05  FILLER                        PIC 9(02) VALUE 31.        RB130126
004900     05  FILLER                        PIC 9(02) VALUE 28.        RB130126
005000     05  FILLER                        PIC 9(02) VALUE 31.        RB130126
005100     05  FILLER                        PIC 9(02) VALUE 30.        RB130126
005200     05  FILLER                        PIC 9(02) VALUE 31.        RB130126
005300     05  FILLER                        PIC 9(02) VALUE 30.        RB130126
005400     05  FILLER                        PIC 9(02) VALUE 31.        RB130126
005500     05  FILLER                        PIC 9(02) VALUE 31.        RB130126
005600     05  FILLER                        PIC 9(02) VALUE 30.        RB130126
005700     05  FILLER                        PIC 9(02) VALUE 31.        RB130126
005800     05  FILLER                        PIC 9(02) VALUE 30.        RB130126
005900     05  FILLER                        PIC 9(02) VALUE 31.        RB130126
006000                                                                  RB130126
006100 01  WS-TABLA-DIAS REDEFINES                                      RB130126
006200     WS-TABLA-DIAS-INICIAL.                                       RB130126
006300     05  WS-DIAS-POR-MES               PIC 9(02)                  RB130126
006400                                        OCCURS 12 TIMES.          RB130126
006500                                                                  RB130126
006600 77  WS-SUB-MES                        PIC 9(02) COMP.            RB130126
006700 77  WS-COCIENTE                       PIC 9(04) COMP.            RB130126
006800 77  WS-RESTO-4                        PIC 9(02) COMP.            RB130126
006900 77  WS-RESTO-100                      PIC 9(02) COMP.            RB130126
007000 77  WS-RESTO-400                      PIC 9(03) COMP.            RB130126
007100 77  WS-DIAS-MES-CORR                  PIC 9(02) COMP.            RB130126
007200
007300 01  WS-BANDERAS.
007400     05  WS-ANIO-BISIESTO              PIC X(01) VALUE 'N'.
007500         88  ES-BISIESTO                         VALUE 'S'.
007600         88  NO-ES-BISIESTO                       VALUE 'N'.
007700
007800*----------------------------------------------------------------*
007900 LINKAGE SECTION.
008000 01  LK-VAL-FECHA.
008100     COPY CHVALFEC.
008200
008300*----------------------------------------------------------------*
008400 PROCEDURE DIVISION USING LK-VAL-FECHA.
008500*----------------------------------------------------------------*
008600
008700     PERFORM 1000-VALIDAR-FECHA
008800        THRU 1000-VALIDAR-FECHA-FIN.
008900
009000     EXIT PROGRAM.
009100
009200*----------------------------------------------------------------*
009300 1000-VALIDAR-FECHA.
009400
009500     INITIALIZE LK-SALIDA.
009600     SET LK-FECHA-VALIDA TO TRUE.
009700
009800     PERFORM 1100-VALIDAR-ANIO
009900        THRU 1100-VALIDAR-ANIO-FIN.
010000
010100     IF LK-FECHA-VALIDA
010200        PERFORM 1200-VALIDAR-MES
010300           THRU 1200-VALIDAR-MES-FIN
010400     END-IF.
010500
010600     IF LK-FECHA-VALIDA
010700        PERFORM 1300-VALIDAR-DIA
010800           THRU 1300-VALIDAR-DIA-FIN
010900     END-IF.
011000
011100 1000-VALIDAR-FECHA-FIN.
011200     EXIT.
011300
011400*----------------------------------------------------------------*
011500 1100-VALIDAR-ANIO.                                               CP150126
011600                                                                  CP150126
011700     IF LK-AAAA-I < 1900 OR LK-AAAA-I > 2100                      CP150126
011800        SET LK-FECHA-INVALIDA TO TRUE                             CP150126
011900        MOVE 'FECHA-ANIO-INVALIDO' TO LK-COD-ERROR-O              CP150126
012000        MOVE 'EL ANIO DE LA TRANSACCION ESTA FUERA DE RANGO'      CP150126
012100                                    TO LK-DES-ERROR-O             CP150126
012200     END-IF.                                                      CP150126
012300
012400 1100-VALIDAR-ANIO-FIN.
012500     EXIT.
012600
012700*----------------------------------------------------------------*
012800 1200-VALIDAR-MES.
012900
013000     IF LK-MM-I < 1 OR LK-MM-I > 12
013100        SET LK-FECHA-INVALIDA TO TRUE
013200        MOVE 'FECHA-MES-INVALIDO' TO LK-COD-ERROR-O
013300        MOVE 'EL MES DE LA TRANSACCION NO ES VALIDO (1-12)'
013400                                    TO LK-DES-ERROR-O
013500     END-IF.
013600
013700 1200-VALIDAR-MES-FIN.
013800     EXIT.                                                        RB130126
013900                                                                  RB130126
014000*----------------------------------------------------------------*RB130126
014100 1300-VALIDAR-DIA.                                                RB130126
014200                                                                  RB130126
014300     PERFORM 1310-DETERMINAR-BISIESTO                             RB130126
014400        THRU 1310-DETERMINAR-BISIESTO-FIN.                        RB130126
014500                                                                  RB130126
014600     MOVE LK-MM-I TO WS-SUB-MES.                                  RB130126
014700     MOVE WS-DIAS-POR-MES (WS-SUB-MES) TO WS-DIAS-MES-CORR.       RB130126
014800                                                                  RB130126
014900     IF WS-SUB-MES = 2 AND ES-BISIESTO                            RB130126
015000        MOVE 29 TO WS-DIAS-MES-CORR                               RB130126
015100     END-IF.                                                      RB130126
015200                                                                  RB130126
015300     IF LK-DD-I < 1 OR LK-DD-I > WS-DIAS-MES-CORR                 RB130126
015400        SET LK-FECHA-INVALIDA TO TRUE                             RB130126
015500        MOVE 'FECHA-DIA-INVALIDO' TO LK-COD-ERROR-O               RB130126
015600        MOVE 'EL DIA DE LA TRANSACCION NO EXISTE EN ESE MES'      RB130126
015700                                    TO LK-DES-ERROR-O             RB130126
015800     END-IF.                                                      RB130126
015900                                                                  RB130126
016000 1300-VALIDAR-DIA-FIN.                                            RB130126
016100     EXIT.                                                        RB130126
016200                                                                  RB130126
016300*----------------------------------------------------------------*RB130126
016400 1310-DETERMINAR-BISIESTO.                                        RB130126
016500                                                                  RB130126
016600     SET NO-ES-BISIESTO TO TRUE.                                  RB130126
016700                                                                  RB130126
016800     DIVIDE LK-AAAA-I BY 4 GIVING WS-COCIENTE                     RB130126
016900                         REMAINDER WS-RESTO-4.                    RB130126
017000     DIVIDE LK-AAAA-I BY 100 GIVING WS-COCIENTE                   RB130126
017100                         REMAINDER WS-RESTO-100.                  RB130126
017200     DIVIDE LK-AAAA-I BY 400 GIVING WS-COCIENTE                   RB130126
017300                         REMAINDER WS-RESTO-400.                  RB130126
017400                                                                  RB130126
017500     IF WS-RESTO-4 = 0 AND WS-RESTO-100 NOT = 0                   RB130126
017600        SET ES-BISIESTO TO TRUE                                   RB130126
017700     END-IF.                                                      RB130126
017800                                                                  RB130126
017900     IF WS-RESTO-400 = 0                                          RB130126
018000        SET ES-BISIESTO TO TRUE                                   RB130126
018100     END-IF.                                                      RB130126
018200                                                                  RB130126
018300 1310-DETERMINAR-BISIESTO-FIN.                                    RB130126
018400     EXIT.                                                        RB130126
018500                                                                  RB130126
018600 END PROGRAM CHVALDAT.
