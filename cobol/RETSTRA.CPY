000100*----------------------------------------------------------------*
000200*    RETSTRA.CPY                                                 *
000300*    LAYOUT DEL REGISTRO DE ESTRATEGIA DE RETENCION PARA LOS     *
000400*    CLIENTES DE RIESGO ALTO CON PRODUCTOS EN CAIDA              *
000500*----------------------------------------------------------------*
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    16/01/2026 RGB TK-4471 ALTA DEL LAYOUT                      *
000800*----------------------------------------------------------------*
000900 01  WS-RET-REGISTRO.
001000     05  WS-RET-CUSTOMER-ID            PIC X(12).
001100     05  WS-RET-RISK-LEVEL             PIC X(11).
001200     05  WS-RET-RISK-SCORE             PIC 9(03)V9(02).
001300     05  WS-RET-PRODUCTS-AT-RISK       PIC X(80).
001400     05  WS-RET-RECOMMENDED-DISCOUNT   PIC 9(02).
001500     05  WS-RET-ACTION                 PIC X(80).
001600     05  WS-RET-PRIORITY               PIC X(06).
001700     05  FILLER                        PIC X(10).
