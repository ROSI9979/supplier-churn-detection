000100*----------------------------------------------------------------*
000200*    CHRPT.CPY                                                   *
000300*    LINEAS DE IMPRESION DEL INFORME DE ANALISIS DE FUGA DE      *
000400*    CLIENTES (5 SECCIONES - VER CHSTRAT PARRAFOS 5000-5900)     *
000500*----------------------------------------------------------------*
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    18/01/2026 CBP TK-4488 ALTA DEL LAYOUT DE IMPRESION         *
000800*    22/01/2026 CBP TK-4501 SE AGREGA LA SECCION DE RETENCION    *
000900*----------------------------------------------------------------*
001000 01  WS-SALIDA-INFORME.
001100     05  WS-RPT-SEPARADOR              PIC X(100) VALUE ALL '-'.
001200     05  WS-RPT-DOBLE-LINEA            PIC X(100) VALUE ALL '='.
001300
001400     05  WS-RPT-TITULO-1.
001500         10  FILLER                    PIC X(100)
001600             VALUE 'INFORME DE ANALISIS DE FUGA DE CLIENTES'.
001700
001800     05  WS-RPT-TITULO-2.
001900         10  FILLER                    PIC X(20)
002000             VALUE 'Fecha de corrida : '.
002100         10  WS-RPT-FECHA-CORRIDA.
002200             15  WS-RPT-COR-ANIO       PIC 9(04).
002300             15  FILLER                PIC X VALUE '-'.
002400             15  WS-RPT-COR-MES        PIC 9(02).
002500             15  FILLER                PIC X VALUE '-'.
002600             15  WS-RPT-COR-DIA        PIC 9(02).
002700         10  FILLER                    PIC X(70) VALUE SPACES.
002800
002900*----------------------------------------------------------------*
003000*    SECCION 1 - RESUMEN EJECUTIVO                               *
003100*----------------------------------------------------------------*
003200     05  WS-RPT-SEC1-TITULO            PIC X(100)
003300         VALUE '1. RESUMEN EJECUTIVO'.
003400
003500     05  WS-RPT-SEC1-TOTAL-CLI.
003600         10  FILLER                    PIC X(34)
003700             VALUE 'Total de clientes analizados ... '.
003800         10  WS-RPT-TOTAL-CLIENTES     PIC ZZ,ZZ9.
003900         10  FILLER                    PIC X(63) VALUE SPACES.
004000
004100     05  WS-RPT-SEC1-NIVEL.
004200         10  WS-RPT-NIVEL-ETIQUETA     PIC X(20).
004300         10  FILLER                    PIC X(14) VALUE SPACES.
004400         10  WS-RPT-NIVEL-CANT         PIC ZZ,ZZ9.
004500         10  FILLER                    PIC X(3)  VALUE '  ('.
004600         10  WS-RPT-NIVEL-PCT          PIC ZZ9.9.
004700         10  FILLER                    PIC X(46) VALUE '%)'.
004800
004900     05  WS-RPT-SEC1-PROMEDIO.
005000         10  FILLER                    PIC X(34)
005100             VALUE 'Puntaje de riesgo promedio ..... '.
005200         10  WS-RPT-PUNTAJE-PROM       PIC ZZ9.9.
005300         10  FILLER                    PIC X(62) VALUE SPACES.
005400
005500     05  WS-RPT-SEC1-ING-MES.
005600         10  FILLER                    PIC X(34)
005700             VALUE 'Ingresos mensuales en riesgo ... '.
005800         10  FILLER                    PIC X(2)  VALUE '$ '.
005900         10  WS-RPT-ING-MENSUAL        PIC Z,ZZZ,ZZ9.99.
006000         10  FILLER                    PIC X(52) VALUE SPACES.
006100
006200     05  WS-RPT-SEC1-ING-ANIO.
006300         10  FILLER                    PIC X(34)
006400             VALUE 'Ingresos anuales en riesgo ..... '.
006500         10  FILLER                    PIC X(2)  VALUE '$ '.
006600         10  WS-RPT-ING-ANUAL          PIC Z,ZZZ,ZZ9.99.
006700         10  FILLER                    PIC X(52) VALUE SPACES.
006800
006900*----------------------------------------------------------------*
007000*    SECCION 2 - DETALLE DE CLIENTES DE RIESGO ALTO              *
007100*----------------------------------------------------------------*
007200     05  WS-RPT-SEC2-TITULO            PIC X(100)
007300         VALUE '2. DETALLE DE CLIENTES DE RIESGO ALTO (TOP 15)'.
007400
007500     05  WS-RPT-SEC2-ENCABEZADO.
007600         10  FILLER                    PIC X(14) VALUE 'Cliente'.
007700         10  FILLER                    PIC X(10) VALUE 'Puntaje'.
007800         10  FILLER                    PIC X(12)
007900             VALUE 'Tendencia'.
008000         10  FILLER                    PIC X(14)
008100             VALUE 'Cambio Rec %'.
008200         10  FILLER                    PIC X(16)
008300             VALUE 'Gasto Prom Mes'.
008400         10  FILLER                    PIC X(34) VALUE SPACES.
008500
008600     05  WS-RPT-SEC2-DETALLE.
008700         10  WS-RPT-S2-CLIENTE         PIC X(14).
008800         10  WS-RPT-S2-PUNTAJE         PIC ZZ9.99.
008900         10  FILLER                    PIC X(3)  VALUE SPACES.
009000         10  WS-RPT-S2-TENDENCIA       PIC -Z,ZZ9.99.
009100         10  FILLER                    PIC X(2)  VALUE SPACES.
009200         10  WS-RPT-S2-CAMBIO-PCT      PIC -ZZ,ZZ9.99.
009300         10  FILLER                    PIC X(2)  VALUE SPACES.
009400         10  WS-RPT-S2-GASTO-PROM      PIC Z,ZZZ,ZZ9.99.
009500         10  FILLER                    PIC X(33) VALUE SPACES.
009600
009700     05  WS-RPT-SEC2-SIN-DATOS         PIC X(100)
009800         VALUE 'No hay clientes de riesgo alto en este periodo.'.
009900
010000*----------------------------------------------------------------*
010100*    SECCION 3 - FUGA A NIVEL PRODUCTO (CONTROL BREAK)           *
010200*----------------------------------------------------------------*
010300     05  WS-RPT-SEC3-TITULO            PIC X(100)
010400             VALUE '3. FUGA DE CONSUMO POR PRODUCTO (CAIDA>30%)'.
010500
010600     05  WS-RPT-SEC3-ENCABEZADO.
010700         10  FILLER                    PIC X(18) VALUE 'Producto'.
010800         10  FILLER                    PIC X(22)
010900             VALUE 'Clientes Afectados'.
011000         10  FILLER                    PIC X(22)
011100             VALUE 'Caida Promedio %'.
011200         10  FILLER                    PIC X(38) VALUE SPACES.
011300
011400     05  WS-RPT-SEC3-DETALLE.
011500         10  WS-RPT-S3-PRODUCTO        PIC X(18).
011600         10  WS-RPT-S3-CANT-CLIENTES   PIC ZZZ,ZZ9.
011700         10  FILLER                    PIC X(15) VALUE SPACES.
011800         10  WS-RPT-S3-CAIDA-PROM      PIC -ZZ9.9.
011900         10  FILLER                    PIC X(39) VALUE SPACES.
012000
012100*----------------------------------------------------------------*
012200*    SECCION 4 - RECOMENDACIONES DE RETENCION                    *
012300*----------------------------------------------------------------*
012400     05  WS-RPT-SEC4-TITULO            PIC X(100)
012500         VALUE '4. RECOMENDACIONES DE RETENCION'.
012600
012700     05  WS-RPT-SEC4-ENC-PRIORIDAD.
012800         10  FILLER                    PIC X(20)
012900             VALUE 'Prioridad '.
013000         10  WS-RPT-S4-PRIORIDAD       PIC X(08).
013100         10  FILLER                    PIC X(10)
013200             VALUE ' - Casos: '.
013300         10  WS-RPT-S4-CANT-CASOS      PIC ZZ9.
013400         10  FILLER                    PIC X(12)
013500             VALUE '  Desc. NN%:'.
013600         10  WS-RPT-S4-DESCUENTO       PIC Z9.
013700         10  FILLER                    PIC X(45) VALUE SPACES.
013800
013900     05  WS-RPT-SEC4-URGENTE-DET.
014000         10  WS-RPT-S4U-CLIENTE        PIC X(14).
014100         10  WS-RPT-S4U-PUNTAJE        PIC ZZ9.99.
014200         10  FILLER                    PIC X(2)  VALUE SPACES.
014300         10  WS-RPT-S4U-PRODUCTOS      PIC X(50).
014400         10  FILLER                    PIC X(2)  VALUE SPACES.
014500         10  WS-RPT-S4U-ACCION         PIC X(30).
014600
014700     05  WS-RPT-SEC4-ALTA-DET.
014800         10  WS-RPT-S4A-CLIENTE        PIC X(14).
014900         10  FILLER                    PIC X(4)  VALUE SPACES.
015000         10  WS-RPT-S4A-ACCION         PIC X(80).
015100         10  FILLER                    PIC X(2)  VALUE SPACES.
015200
015300*----------------------------------------------------------------*
015400*    SECCION 5 - METRICAS DE TODOS LOS CLIENTES (TOP 20)         *
015500*----------------------------------------------------------------*
015600     05  WS-RPT-SEC5-TITULO            PIC X(100)
015700         VALUE '5. METRICAS DE TODOS LOS CLIENTES (TOP 20)'.
015800
015900     05  WS-RPT-SEC5-ENCABEZADO.
016000         10  FILLER                    PIC X(14) VALUE 'Cliente'.
016100         10  FILLER                    PIC X(16)
016200             VALUE 'Gasto Prom'.
016300         10  FILLER                    PIC X(12)
016400             VALUE 'Tendencia'.
016500         10  FILLER                    PIC X(14)
016600             VALUE 'Cambio Rec %'.
016700         10  FILLER                    PIC X(10) VALUE 'Puntaje'.
016800         10  FILLER                    PIC X(14) VALUE 'Nivel'.
016900         10  FILLER                    PIC X(20) VALUE SPACES.
017000
017100     05  WS-RPT-SEC5-DETALLE.
017200         10  WS-RPT-S5-CLIENTE         PIC X(14).
017300         10  WS-RPT-S5-GASTO-PROM      PIC Z,ZZZ,ZZ9.99.
017400         10  FILLER                    PIC X(2)  VALUE SPACES.
017500         10  WS-RPT-S5-TENDENCIA       PIC -Z,ZZ9.99.
017600         10  FILLER                    PIC X(2)  VALUE SPACES.
017700         10  WS-RPT-S5-CAMBIO-PCT      PIC -ZZ,ZZ9.99.
017800         10  FILLER                    PIC X(2)  VALUE SPACES.
017900         10  WS-RPT-S5-PUNTAJE         PIC ZZ9.99.
018000         10  FILLER                    PIC X(2)  VALUE SPACES.
018100         10  WS-RPT-S5-NIVEL           PIC X(11).
018200         10  FILLER                    PIC X(8)  VALUE SPACES.
018300
018400     05  WS-RPT-SEC5-MAS               PIC X(100).
