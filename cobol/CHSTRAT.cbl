000100******************************************************************
000200* PROGRAM-ID: CHSTRAT                                            *
000300* AUTHOR: C. BLANCO PEREZ                                        *
000400* INSTALLATION: GERENCIA DE SISTEMAS - AREA COMERCIAL            *
000500* DATE-WRITTEN: 18/01/2026                                       *
000600* DATE-COMPILED:                                                 *
000700* SECURITY: NO CLASIFICADO                                       *
000800*----------------------------------------------------------------*
000900* PROPOSITO: SEGUNDA PASADA DEL ANALISIS DE FUGA DE CLIENTES.    *
001000*            RELEE EL ARCHIVO DE TRANSACCIONES (TRANSAC) PARA    *
001100*            ARMAR LA SERIE MENSUAL DE CONSUMO POR CLIENTE Y     *
001200*            PRODUCTO, DETECTA LOS PARES EN CAIDA (PRODRISK),    *
001300*            CRUZA CADA CLIENTE CONTRA EL MAESTRO DE METRICAS    *
001400*            DE CHDETECT (VIA CHCUSLK) PARA ARMAR LAS ACCIONES   *
001500*            DE RETENCION DE LOS CLIENTES DE RIESGO ALTO         *
001600*            (RETSTRAT), Y EMITE EL INFORME IMPRESO DE FUGA DE   *
001700*            CLIENTES EN CINCO SECCIONES (CHNRPT).               *
001800*----------------------------------------------------------------*
001900* HISTORIAL DE CAMBIOS                                           *
002000* 18/01/2026 CBP TK-4488 ALTA DEL PROGRAMA - SECCION 1 Y 2 DEL   *
002100*                        INFORME (RESUMEN EJECUTIVO Y DETALLE    *
002200*                        DE RIESGO ALTO).                        *
002300* 20/01/2026 CBP TK-4497 SE AGREGA EL CALCULO DE RIESGO POR      *
002400*                        PRODUCTO (PRODRISK) Y LA SECCION 3      *
002500*                        DEL INFORME (FUGA POR PRODUCTO).        *
002600* 22/01/2026 CBP TK-4501 SE AGREGA LA GENERACION DE ESTRATEGIAS  *
002700*                        DE RETENCION (RETSTRAT) Y LA SECCION 4  *
002800*                        DEL INFORME.                            *
002900* 24/01/2026 NB  TK-4503 EL CRUCE CONTRA CUSTMET SE HACIA UNA    *
003000*                        VEZ POR CADA LINEA DE PRODRISK; SE      *
003100*                        AGREGA LA TABLA DE CLIENTES YA          *
003200*                        PROCESADOS PARA NO LLAMAR A CHCUSLK     *
003300*                        MAS DE UNA VEZ POR CLIENTE.             *
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. CHSTRAT.
003700 AUTHOR. C. BLANCO PEREZ.
003800 INSTALLATION. GERENCIA DE SISTEMAS.
003900 DATE-WRITTEN. 18/01/2026.
004000 DATE-COMPILED.
004100 SECURITY. NO CLASIFICADO.
004200*----------------------------------------------------------------*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900
005000 FILE-CONTROL.
005100
005200     SELECT ENT-TRANSACC
005300         ASSIGN TO TRANSACC
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS FS-TRANSACC.
005600
005700     SELECT ENT-CUSTEXP
005800         ASSIGN TO CUSTEXP
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS FS-CUSTEXP.
006100
006200     SELECT SAL-PRODRISK                                          CB200126
006300         ASSIGN TO PRODRISK
006400         ORGANIZATION IS LINE SEQUENTIAL
006500         FILE STATUS IS FS-PRODRISK.
006600
006700     SELECT SAL-RETSTRAT                                          CB220126
006800         ASSIGN TO RETSTRAT
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS FS-RETSTRAT.
007100
007200     SELECT SAL-CHNRPT
007300         ASSIGN TO CHNRPT
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS FS-CHNRPT.
007600
007700*----------------------------------------------------------------*
007800 DATA DIVISION.
007900
008000 FILE SECTION.
008100
008200 FD  ENT-TRANSACC.
008300     COPY TRANSAC.
008400
008500 FD  ENT-CUSTEXP.
008600 01  WS-ENT-CUSTEXP.
008700     05  WS-ENTEXP-CUSTOMER-ID         PIC X(12).
008800     05  FILLER                        PIC X(01).
008900     05  WS-ENTEXP-AVG-SPENDING        PIC 9(07)V9(02).
009000     05  FILLER                        PIC X(01).
009100     05  WS-ENTEXP-TENDENCIA           PIC S9(07)V9(02).
009200     05  FILLER                        PIC X(01).
009300     05  WS-ENTEXP-VOLATILIDAD         PIC 9(07)V9(02).
009400     05  FILLER                        PIC X(01).
009500     05  WS-ENTEXP-CAMBIO-PCT          PIC S9(05)V9(02).
009600     05  FILLER                        PIC X(01).
009700     05  WS-ENTEXP-ZERO-MESES          PIC 9(02).
009800     05  FILLER                        PIC X(01).
009900     05  WS-ENTEXP-TOTAL-MESES         PIC 9(02).
010000     05  FILLER                        PIC X(01).
010100     05  WS-ENTEXP-PUNTAJE             PIC 9(03)V9(02).
010200     05  FILLER                        PIC X(01).
010300     05  WS-ENTEXP-NIVEL               PIC X(11).
010400     05  FILLER                        PIC X(16).
010500
010600 FD  SAL-PRODRISK.
010700     COPY PRODRSK.
010800
010900 FD  SAL-RETSTRAT.
011000     COPY RETSTRA.
011100
011200 FD  SAL-CHNRPT.
011300 01  WS-SAL-CHNRPT                     PIC X(100).
011400
011500*----------------------------------------------------------------*
011600 WORKING-STORAGE SECTION.
011700*----------------------------------------------------------------*
011800*    VARIABLES FILE STATUS ENTRADA/SALIDA                        *
011900*----------------------------------------------------------------*
012000 01  FS-STATUS.
012100     05  FS-TRANSACC                   PIC X(02).
012200         88  FS-TRANSACC-OK                      VALUE '00'.
012300         88  FS-TRANSACC-EOF                      VALUE '10'.
012400         88  FS-TRANSACC-NFD                      VALUE '35'.
012500
012600     05  FS-CUSTEXP                    PIC X(02).
012700         88  FS-CUSTEXP-OK                        VALUE '00'.
012800         88  FS-CUSTEXP-EOF                       VALUE '10'.
012900         88  FS-CUSTEXP-NFD                       VALUE '35'.
013000
013100     05  FS-PRODRISK                   PIC X(02).
013200         88  FS-PRODRISK-OK                       VALUE '00'.
013300
013400     05  FS-RETSTRAT                   PIC X(02).
013500         88  FS-RETSTRAT-OK                       VALUE '00'.
013600
013700     05  FS-CHNRPT                     PIC X(02).
013800         88  FS-CHNRPT-OK                         VALUE '00'.
013900
014000*----------------------------------------------------------------*
014100*    AREA DE TRABAJO PARA LA VALIDACION DE FECHA                 *
014200*----------------------------------------------------------------*
014300 01  WS-VAL-FECHA.
014400     COPY CHVALFEC.
014500
014600*----------------------------------------------------------------*
014700*    AREA DE LLAMADA A CHCUSLK (LECTURA DEL MAESTRO DE METRICAS) *
014800*----------------------------------------------------------------*
014900 01  WS-LK-ENTRADA.
015000     05  WS-LK-ENT-CUSTOMER-ID         PIC X(12).
015100
015200 01  WS-LK-CUSTMET-REG.
015300     05  WS-LK-CUSTOMER-ID             PIC X(12).
015400     05  WS-LK-AVG-SPENDING            PIC 9(07)V9(02).
015500     05  WS-LK-SPENDING-TREND          PIC S9(07)V9(02).
015600     05  WS-LK-CHURN-RISK-SCORE        PIC 9(03)V9(02).
015700     05  WS-LK-RISK-LEVEL              PIC X(11).
015800     05  WS-LK-MOTIVO-ERROR-O.
015900         10  WS-LK-COD-ERROR-O         PIC X(20).
016000         10  WS-LK-DES-ERROR-O         PIC X(100).
016100
016200*----------------------------------------------------------------*
016300*    TABLA DE SERIES (CLIENTE, PRODUCTO) CON SU CONSUMO MENSUAL  *
016400*    ACUMULADO A PARTIR DE LAS TRANSACCIONES LEIDAS              *
016500*----------------------------------------------------------------*
016600 01  WS-TAB-SERIES.
016700     05  WS-SER-CANT                   PIC 9(04) COMP VALUE 0.
016800     05  WS-SER-ENTRY OCCURS 2000 TIMES
016900                      INDEXED BY WS-SER-IX.
017000         10  WS-SER-CUSTOMER-ID        PIC X(12).
017100         10  WS-SER-PRODUCT            PIC X(15).
017200         10  WS-SER-CANT-MESES         PIC 9(02) COMP VALUE 0.
017300         10  WS-SER-MES OCCURS 36 TIMES
017400                        INDEXED BY WS-SERMES-IX.
017500             15  WS-SERMES-NUMERO      PIC 9(02) COMP.
017600             15  WS-SERMES-QTY         PIC 9(07) COMP.
017700
017800*----------------------------------------------------------------*
017900*    TABLA DE RIESGO POR PRODUCTO (UNA ENTRADA POR PAR CLIENTE / *
018000*    PRODUCTO CON PROMEDIO HISTORICO MAYOR A CERO) - SE GUARDA   *
018100*    EN MEMORIA PARA REUTILIZARSE EN LA GENERACION DE            *
018200*    ESTRATEGIAS DE RETENCION Y EN LA SECCION 3 DEL INFORME      *
018300*----------------------------------------------------------------*
018400 01  WS-TAB-PRODRIESGO.
018500     05  WS-PR-CANT                    PIC 9(04) COMP VALUE 0.
018600     05  WS-PR-ENTRY OCCURS 2000 TIMES
018700                     INDEXED BY WS-PR-IX.
018800         10  WS-PR-CUSTOMER-ID         PIC X(12).
018900         10  WS-PR-PRODUCT             PIC X(15).
019000         10  WS-PR-CAMBIO-PCT          PIC S9(05)V9(02).
019100
019200*----------------------------------------------------------------*
019300*    TABLA DE METRICAS DE CHDETECT (CUSTEXP), YA ORDENADA POR    *
019400*    PUNTAJE DESCENDENTE - SE USA PARA LAS SECCIONES 1, 2 Y 5    *
019500*----------------------------------------------------------------*
019600 01  WS-TAB-CUSTEXP.
019700     05  WS-TCE-CANT                   PIC 9(03) COMP VALUE 0.
019800     05  WS-TCE-ENTRY OCCURS 200 TIMES
019900                      INDEXED BY WS-TCE-IX.
020000         10  WS-TCE-ID                 PIC X(12).
020100         10  WS-TCE-AVG-SPENDING       PIC 9(07)V9(02).
020200         10  WS-TCE-TENDENCIA          PIC S9(07)V9(02).
020300         10  WS-TCE-CAMBIO-PCT         PIC S9(05)V9(02).
020400         10  WS-TCE-PUNTAJE            PIC 9(03)V9(02).
020500         10  WS-TCE-NIVEL              PIC X(11).
020600
020700*----------------------------------------------------------------*
020800*    TABLA DE CLIENTES DE RIESGO ALTO YA CONSULTADOS EN CHCUSLK  *
020900*    (EVITA CONSULTAR EL MISMO CLIENTE MAS DE UNA VEZ)           *
021000*----------------------------------------------------------------*
021100 01  WS-TAB-PROCESADOS.                                           NB240126
021200     05  WS-PROC-CANT                  PIC 9(03) COMP VALUE 0.
021300     05  WS-PROC-ENTRY OCCURS 200 TIMES
021400                       INDEXED BY WS-PROC-IX.
021500         10  WS-PROC-CUSTOMER-ID       PIC X(12).
021600
021700*----------------------------------------------------------------*
021800*    TABLA DE ESTRATEGIAS DE RETENCION (ANTES DE ORDENAR POR     *
021900*    PUNTAJE DESCENDENTE Y GRABAR RETSTRAT)                      *
022000*----------------------------------------------------------------*
022100 01  WS-TAB-RETENCION.
022200     05  WS-RET-CANT                   PIC 9(03) COMP VALUE 0.
022300     05  WS-RET-ENTRY OCCURS 200 TIMES
022400                      INDEXED BY WS-RET-IX.
022500         10  WS-RET-T-CUSTOMER-ID      PIC X(12).
022600         10  WS-RET-T-RISK-LEVEL       PIC X(11).
022700         10  WS-RET-T-RISK-SCORE       PIC 9(03)V9(02).
022800         10  WS-RET-T-PRODUCTS         PIC X(80).
022900         10  WS-RET-T-DESCUENTO        PIC 9(02).
023000         10  WS-RET-T-ACCION           PIC X(80).
023100         10  WS-RET-T-PRIORIDAD        PIC X(06).
023200
023300*----------------------------------------------------------------*
023400*    TABLA DE ACUMULACION POR PRODUCTO PARA LA SECCION 3 DEL     *
023500*    INFORME (CONTROL BREAK POR PRODUCTO, CAIDA > 30%)           *
023600*----------------------------------------------------------------*
023700 01  WS-TAB-PRODSUM.
023800     05  WS-PS-CANT                    PIC 9(03) COMP VALUE 0.
023900     05  WS-PS-ENTRY OCCURS 50 TIMES
024000                     INDEXED BY WS-PS-IX.
024100         10  WS-PS-PRODUCT             PIC X(15).
024200         10  WS-PS-CANT-CLIENTES       PIC 9(05) COMP VALUE 0.
024300         10  WS-PS-SUMA-CAMBIO         PIC S9(07)V9(02).
024400         10  WS-PS-PROMEDIO-CAMBIO     PIC S9(05)V9(02).
024500
024600*----------------------------------------------------------------*
024700*    AREAS DE INTERCAMBIO PARA LOS BURBUJEOS                     *
024800*----------------------------------------------------------------*
024900 01  WS-SERMES-INTERCAMBIO.
025000     05  WS-SWAPSM-NUMERO              PIC 9(02) COMP.
025100     05  WS-SWAPSM-QTY                 PIC 9(07) COMP.
025200
025300 01  WS-RET-INTERCAMBIO.
025400     05  WS-SWAPRET-CUSTOMER-ID        PIC X(12).
025500     05  WS-SWAPRET-RISK-LEVEL         PIC X(11).
025600     05  WS-SWAPRET-RISK-SCORE         PIC 9(03)V9(02).
025700     05  WS-SWAPRET-PRODUCTS           PIC X(80).
025800     05  WS-SWAPRET-DESCUENTO          PIC 9(02).
025900     05  WS-SWAPRET-ACCION             PIC X(80).
026000     05  WS-SWAPRET-PRIORIDAD          PIC X(06).
026100
026200 01  WS-PRODSUM-INTERCAMBIO.
026300     05  WS-SWAPPS-PRODUCT             PIC X(15).
026400     05  WS-SWAPPS-CANT-CLIENTES       PIC 9(05) COMP.
026500     05  WS-SWAPPS-SUMA-CAMBIO         PIC S9(07)V9(02).
026600     05  WS-SWAPPS-PROMEDIO-CAMBIO     PIC S9(05)V9(02).
026700
026800*----------------------------------------------------------------*
026900*    ACUMULADORES PARA PROMEDIOS DE LA SERIE (CLIENTE/PRODUCTO)  *
027000*----------------------------------------------------------------*
027100 77  WS-SUMA-RECIENTE                  PIC S9(09)V9(04) COMP.
027200 77  WS-SUMA-HISTORICA                 PIC S9(09)V9(04) COMP.
027300 77  WS-CANT-RECIENTE                  PIC 9(02) COMP.
027400 77  WS-CANT-HISTORICA                 PIC 9(02) COMP.
027500 77  WS-PROMEDIO-RECIENTE              PIC S9(07)V9(04) COMP.
027600 77  WS-PROMEDIO-HISTORICO             PIC S9(07)V9(04) COMP.
027700
027800*----------------------------------------------------------------*
027900*    ACUMULADORES PARA LA SECCION 1 (RESUMEN EJECUTIVO)          *
028000*----------------------------------------------------------------*
028100 77  WS-TOTAL-CLIENTES                 PIC 9(03) COMP VALUE 0.
028200 77  WS-CANT-ALTO                      PIC 9(03) COMP VALUE 0.
028300 77  WS-CANT-MEDIO                     PIC 9(03) COMP VALUE 0.
028400 77  WS-CANT-BAJO                      PIC 9(03) COMP VALUE 0.
028500 77  WS-PCT-ALTO                       PIC 9(03)V9(01).
028600 77  WS-PCT-MEDIO                      PIC 9(03)V9(01).
028700 77  WS-PCT-BAJO                       PIC 9(03)V9(01).
028800 77  WS-SUMA-PUNTAJE                   PIC 9(07)V9(02) COMP.
028900 77  WS-PROMEDIO-PUNTAJE               PIC 9(03)V9(01).
029000 77  WS-ING-MENSUAL-RIESGO             PIC 9(09)V9(02) COMP.
029100 77  WS-ING-ANUAL-RIESGO               PIC 9(09)V9(02) COMP.
029200
029300*----------------------------------------------------------------*
029400*    CONTADORES Y SUBINDICES VARIOS                              *
029500*----------------------------------------------------------------*
029600 77  WS-SUB-I                          PIC 9(04) COMP.
029700 77  WS-SUB-J                          PIC 9(04) COMP.
029800 77  WS-SUB-MES                        PIC 9(02) COMP.
029900 77  WS-CANT-IMPRESOS                  PIC 9(03) COMP.
030000 77  WS-CANT-PROD-CAIDA                PIC 9(03) COMP.
030100 77  WS-LISTA-PTR                      PIC 9(03) COMP.
030200 77  WS-TOTAL-PRODRISK                 PIC 9(05) COMP VALUE 0.
030300 77  WS-TOTAL-RETSTRAT                 PIC 9(03) COMP VALUE 0.
030400
030500 01  WS-LISTA-PRODUCTOS                PIC X(80).
030600 01  WS-CLI-ACTUAL-ID                  PIC X(12).
030700
030800 01  WS-BANDERAS.
030900     05  WS-CLIENTE-ENCONTRADO         PIC X(01) VALUE 'N'.
031000         88  CLIENTE-ENCONTRADO                  VALUE 'S'.
031100         88  CLIENTE-NO-ENCONTRADO                VALUE 'N'.
031200     05  WS-MES-ENCONTRADO             PIC X(01) VALUE 'N'.
031300         88  MES-ENCONTRADO                       VALUE 'S'.
031400         88  MES-NO-ENCONTRADO                    VALUE 'N'.
031500     05  WS-PROCESADO-ENCONTRADO       PIC X(01) VALUE 'N'.
031600         88  PROCESADO-ENCONTRADO                 VALUE 'S'.
031700         88  PROCESADO-NO-ENCONTRADO               VALUE 'N'.
031800     05  WS-PRODUCTO-ENCONTRADO        PIC X(01) VALUE 'N'.
031900         88  PRODSUM-ENCONTRADO                   VALUE 'S'.
032000         88  PRODSUM-NO-ENCONTRADO                 VALUE 'N'.
032100     05  WS-HUBO-CAMBIO-SW             PIC X(01) VALUE 'N'.
032200         88  HUBO-CAMBIO                          VALUE 'S'.
032300         88  NO-HUBO-CAMBIO                        VALUE 'N'.
032400
032500*----------------------------------------------------------------*
032600*    FECHA DE CORRIDA PARA EL ENCABEZADO DEL INFORME             *
032700*----------------------------------------------------------------*
032800 01  WS-FECHA-SISTEMA                  PIC 9(06).
032900 01  WS-FECHA-SISTEMA-R REDEFINES
033000     WS-FECHA-SISTEMA.
033100     05  WS-FSIS-ANIO-2D               PIC 9(02).
033200     05  WS-FSIS-MES                   PIC 9(02).
033300     05  WS-FSIS-DIA                   PIC 9(02).
033400
033500*----------------------------------------------------------------*
033600*    LINEA DE IMPRESION DEL INFORME                              *
033700*----------------------------------------------------------------*
033800     COPY CHRPT.
033900
034000*----------------------------------------------------------------*
034100 PROCEDURE DIVISION.
034200*----------------------------------------------------------------*
034300
034400     PERFORM 1000-INICIAR-PROGRAMA
034500        THRU 1000-INICIAR-PROGRAMA-FIN.
034600
034700     PERFORM 2000-LEER-TRANSACCIONES
034800        THRU 2000-LEER-TRANSACCIONES-FIN
034900        UNTIL FS-TRANSACC-EOF.
035000
035100     PERFORM 3000-CALCULAR-RIESGO-PRODUCTO
035200        THRU 3000-CALCULAR-RIESGO-PRODUCTO-FIN.
035300
035400     PERFORM 4000-LEER-CUSTEXP
035500        THRU 4000-LEER-CUSTEXP-FIN
035600        UNTIL FS-CUSTEXP-EOF.
035700
035800     PERFORM 5000-GENERAR-ESTRATEGIAS
035900        THRU 5000-GENERAR-ESTRATEGIAS-FIN.
036000
036100     PERFORM 6000-IMPRIMIR-INFORME
036200        THRU 6000-IMPRIMIR-INFORME-FIN.
036300
036400     PERFORM 7000-FINALIZAR-PROGRAMA
036500        THRU 7000-FINALIZAR-PROGRAMA-FIN.
036600
036700     DISPLAY 'CHSTRAT - PARES CLIENTE/PRODUCTO ANALIZADOS: '
036800              WS-SER-CANT.
036900     DISPLAY 'CHSTRAT - REGISTROS DE PRODRISK GRABADOS   : '
037000              WS-TOTAL-PRODRISK.
037100     DISPLAY 'CHSTRAT - REGISTROS DE RETSTRAT GRABADOS   : '
037200              WS-TOTAL-RETSTRAT.
037300
037400     STOP RUN.
037500
037600*----------------------------------------------------------------*
037700*    1000 - APERTURA DE ARCHIVOS E INICIALIZACION                *
037800*----------------------------------------------------------------*
037900 1000-INICIAR-PROGRAMA.
038000
038100     PERFORM 1100-ABRIR-ARCHIVOS
038200        THRU 1100-ABRIR-ARCHIVOS-FIN.
038300
038400     INITIALIZE WS-TAB-SERIES
038500                WS-TAB-PRODRIESGO
038600                WS-TAB-CUSTEXP
038700                WS-TAB-PROCESADOS
038800                WS-TAB-RETENCION
038900                WS-TAB-PRODSUM.
039000
039100     ACCEPT WS-FECHA-SISTEMA FROM DATE.
039200
039300 1000-INICIAR-PROGRAMA-FIN.
039400     EXIT.
039500
039600*----------------------------------------------------------------*
039700 1100-ABRIR-ARCHIVOS.
039800
039900     PERFORM 1110-ABRIR-ENT-TRANSACC
040000        THRU 1110-ABRIR-ENT-TRANSACC-FIN.
040100
040200     PERFORM 1130-ABRIR-SAL-PRODRISK
040300        THRU 1130-ABRIR-SAL-PRODRISK-FIN.
040400
040500     PERFORM 1140-ABRIR-SAL-RETSTRAT
040600        THRU 1140-ABRIR-SAL-RETSTRAT-FIN.
040700
040800     PERFORM 1150-ABRIR-SAL-CHNRPT
040900        THRU 1150-ABRIR-SAL-CHNRPT-FIN.
041000
041100 1100-ABRIR-ARCHIVOS-FIN.
041200     EXIT.
041300
041400*----------------------------------------------------------------*
041500 1110-ABRIR-ENT-TRANSACC.
041600
041700     OPEN INPUT ENT-TRANSACC.
041800
041900     EVALUATE TRUE
042000         WHEN FS-TRANSACC-OK
042100              CONTINUE
042200         WHEN OTHER
042300              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE TRANSACCIONES'
042400              DISPLAY 'FILE STATUS: ' FS-TRANSACC
042500              STOP RUN
042600     END-EVALUATE.
042700
042800 1110-ABRIR-ENT-TRANSACC-FIN.
042900     EXIT.
043000
043100*----------------------------------------------------------------*
043200 1130-ABRIR-SAL-PRODRISK.
043300
043400     OPEN OUTPUT SAL-PRODRISK.
043500
043600     EVALUATE TRUE
043700         WHEN FS-PRODRISK-OK
043800              CONTINUE
043900         WHEN OTHER
044000              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RIESGO POR '
044100                      'PRODUCTO'
044200              DISPLAY 'FILE STATUS: ' FS-PRODRISK
044300              STOP RUN
044400     END-EVALUATE.
044500
044600 1130-ABRIR-SAL-PRODRISK-FIN.
044700     EXIT.
044800
044900*----------------------------------------------------------------*
045000 1140-ABRIR-SAL-RETSTRAT.
045100
045200     OPEN OUTPUT SAL-RETSTRAT.
045300
045400     EVALUATE TRUE
045500         WHEN FS-RETSTRAT-OK
045600              CONTINUE
045700         WHEN OTHER
045800              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE ESTRATEGIAS '
045900                      'DE RETENCION'
046000              DISPLAY 'FILE STATUS: ' FS-RETSTRAT
046100              STOP RUN
046200     END-EVALUATE.
046300
046400 1140-ABRIR-SAL-RETSTRAT-FIN.
046500     EXIT.
046600
046700*----------------------------------------------------------------*
046800 1150-ABRIR-SAL-CHNRPT.
046900
047000     OPEN OUTPUT SAL-CHNRPT.
047100
047200     EVALUATE TRUE
047300         WHEN FS-CHNRPT-OK
047400              CONTINUE
047500         WHEN OTHER
047600              DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE INFORME'
047700              DISPLAY 'FILE STATUS: ' FS-CHNRPT
047800              STOP RUN
047900     END-EVALUATE.
048000
048100 1150-ABRIR-SAL-CHNRPT-FIN.
048200     EXIT.
048300
048400*----------------------------------------------------------------*
048500*    2000 - LECTURA DEL ARCHIVO DE TRANSACCIONES Y ARMADO DE LA  *
048600*    TABLA DE SERIES (CLIENTE, PRODUCTO, MES)                    *
048700*----------------------------------------------------------------*
048800 2000-LEER-TRANSACCIONES.
048900
049000     READ ENT-TRANSACC.
049100
049200     EVALUATE TRUE
049300         WHEN FS-TRANSACC-OK
049400              PERFORM 2100-VALIDAR-FECHA
049500                 THRU 2100-VALIDAR-FECHA-FIN
049600              IF LK-FECHA-VALIDA
049700                 PERFORM 2200-ACUMULAR-SERIE
049800                    THRU 2200-ACUMULAR-SERIE-FIN
049900              END-IF
050000         WHEN FS-TRANSACC-EOF
050100              CONTINUE
050200         WHEN OTHER
050300              DISPLAY 'ERROR DE LECTURA EN TRANSACCIONES'
050400              DISPLAY 'FILE STATUS: ' FS-TRANSACC
050500              STOP RUN
050600     END-EVALUATE.
050700
050800 2000-LEER-TRANSACCIONES-FIN.
050900     EXIT.
051000
051100*----------------------------------------------------------------*
051200 2100-VALIDAR-FECHA.
051300
051400     INITIALIZE WS-VAL-FECHA.
051500     MOVE WS-ENT-FECHA-TXN TO LK-FECHA-TXN-I.
051600
051700     CALL 'CHVALDAT' USING WS-VAL-FECHA.
051800
051900 2100-VALIDAR-FECHA-FIN.
052000     EXIT.
052100
052200*----------------------------------------------------------------*
052300 2200-ACUMULAR-SERIE.
052400
052500     PERFORM 2210-BUSCAR-O-ALTA-SERIE
052600        THRU 2210-BUSCAR-O-ALTA-SERIE-FIN.
052700
052800     PERFORM 2220-BUSCAR-O-ALTA-MES
052900        THRU 2220-BUSCAR-O-ALTA-MES-FIN.
053000
053100 2200-ACUMULAR-SERIE-FIN.
053200     EXIT.
053300
053400*----------------------------------------------------------------*
053500 2210-BUSCAR-O-ALTA-SERIE.
053600
053700     SET CLIENTE-NO-ENCONTRADO TO TRUE.
053800
053900     PERFORM 2211-BUSCAR-SERIE
054000        VARYING WS-SER-IX FROM 1 BY 1
054100        UNTIL WS-SER-IX > WS-SER-CANT.
054200
054300     IF CLIENTE-NO-ENCONTRADO
054400        ADD 1 TO WS-SER-CANT
054500        SET WS-SER-IX TO WS-SER-CANT
054600        MOVE WS-ENT-CUSTOMER-ID TO WS-SER-CUSTOMER-ID (WS-SER-IX)
054700        MOVE WS-ENT-PRODUCT     TO WS-SER-PRODUCT (WS-SER-IX)
054800     END-IF.
054900
055000 2210-BUSCAR-O-ALTA-SERIE-FIN.
055100     EXIT.
055200
055300*----------------------------------------------------------------*
055400 2211-BUSCAR-SERIE.
055500
055600     IF WS-SER-CUSTOMER-ID (WS-SER-IX) = WS-ENT-CUSTOMER-ID
055700        AND WS-SER-PRODUCT (WS-SER-IX) = WS-ENT-PRODUCT
055800        SET CLIENTE-ENCONTRADO TO TRUE
055900     END-IF.
056000
056100 2211-BUSCAR-SERIE-FIN.
056200     EXIT.
056300
056400*----------------------------------------------------------------*
056500 2220-BUSCAR-O-ALTA-MES.
056600
056700     SET MES-NO-ENCONTRADO TO TRUE.
056800
056900     PERFORM 2221-BUSCAR-MES
057000        VARYING WS-SERMES-IX FROM 1 BY 1
057100        UNTIL WS-SERMES-IX > WS-SER-CANT-MESES (WS-SER-IX).
057200
057300     IF MES-NO-ENCONTRADO
057400        ADD 1 TO WS-SER-CANT-MESES (WS-SER-IX)
057500        SET WS-SERMES-IX TO WS-SER-CANT-MESES (WS-SER-IX)
057600        MOVE WS-ENT-MONTH-NO TO
057700                   WS-SERMES-NUMERO (WS-SER-IX, WS-SERMES-IX)
057800        MOVE WS-ENT-QUANTITY TO
057900                   WS-SERMES-QTY (WS-SER-IX, WS-SERMES-IX)
058000     ELSE
058100        ADD WS-ENT-QUANTITY TO
058200                   WS-SERMES-QTY (WS-SER-IX, WS-SERMES-IX)
058300     END-IF.
058400
058500 2220-BUSCAR-O-ALTA-MES-FIN.
058600     EXIT.
058700
058800*----------------------------------------------------------------*
058900 2221-BUSCAR-MES.
059000
059100     IF WS-SERMES-NUMERO (WS-SER-IX, WS-SERMES-IX) =
059200                                              WS-ENT-MONTH-NO
059300        SET MES-ENCONTRADO TO TRUE
059400     END-IF.
059500
059600 2221-BUSCAR-MES-FIN.
059700     EXIT.
059800
059900*----------------------------------------------------------------*
060000*    3000 - CALCULO DEL RIESGO POR PRODUCTO (R12-R14)            *
060100*----------------------------------------------------------------*
060200 3000-CALCULAR-RIESGO-PRODUCTO.
060300
060400     PERFORM 3100-CALCULAR-RIESGO-PRODUCTO-ENTRY
060500        VARYING WS-SER-IX FROM 1 BY 1
060600        UNTIL WS-SER-IX > WS-SER-CANT.
060700
060800 3000-CALCULAR-RIESGO-PRODUCTO-FIN.
060900     EXIT.
061000
061100*----------------------------------------------------------------*
061200 3100-CALCULAR-RIESGO-PRODUCTO-ENTRY.
061300
061400* R12: SOLO SE ANALIZAN LOS PARES CON MAS DE 2 MESES DE HISTORIA
061500     IF WS-SER-CANT-MESES (WS-SER-IX) NOT > 2                     CB200126
061600        GO TO 3100-CALCULAR-RIESGO-PRODUCTO-ENTRY-FIN
061700     END-IF.
061800
061900     PERFORM 3110-ORDENAR-MESES-SERIE
062000        THRU 3110-ORDENAR-MESES-SERIE-FIN.
062100
062200     PERFORM 3120-CALCULAR-PROMEDIOS-SERIE
062300        THRU 3120-CALCULAR-PROMEDIOS-SERIE-FIN.
062400
062500* R14: SOLO SE EMITE REGISTRO SI EL PROMEDIO HISTORICO ES > 0
062600     IF WS-PROMEDIO-HISTORICO > 0
062700        PERFORM 3130-CALCULAR-CAMBIO-PCT-SERIE
062800           THRU 3130-CALCULAR-CAMBIO-PCT-SERIE-FIN
062900     END-IF.
063000
063100 3100-CALCULAR-RIESGO-PRODUCTO-ENTRY-FIN.
063200     EXIT.
063300
063400*----------------------------------------------------------------*
063500*    BURBUJEO ASCENDENTE DE LOS MESES DE LA SERIE, IGUAL AL DE   *
063600*    CHDETECT (NECESARIO PARA SEPARAR LOS ULTIMOS 2 MESES DEL    *
063700*    RESTO DE LA HISTORIA)                                       *
063800*----------------------------------------------------------------*
063900 3110-ORDENAR-MESES-SERIE.
064000
064100     SET HUBO-CAMBIO TO TRUE.
064200
064300     PERFORM 3111-PASADA-ORDENAMIENTO-SERIE
064400        UNTIL NO-HUBO-CAMBIO.
064500
064600 3110-ORDENAR-MESES-SERIE-FIN.
064700     EXIT.
064800
064900*----------------------------------------------------------------*
065000 3111-PASADA-ORDENAMIENTO-SERIE.
065100
065200     SET NO-HUBO-CAMBIO TO TRUE.
065300
065400     PERFORM 3112-COMPARAR-E-INTERCAMBIAR-SERIE
065500        VARYING WS-SERMES-IX FROM 1 BY 1
065600        UNTIL WS-SERMES-IX > WS-SER-CANT-MESES (WS-SER-IX) - 1.
065700
065800 3111-PASADA-ORDENAMIENTO-SERIE-FIN.
065900     EXIT.
066000
066100*----------------------------------------------------------------*
066200 3112-COMPARAR-E-INTERCAMBIAR-SERIE.
066300
066400     IF WS-SERMES-NUMERO (WS-SER-IX, WS-SERMES-IX) >
066500        WS-SERMES-NUMERO (WS-SER-IX, WS-SERMES-IX + 1)
066600        MOVE WS-SERMES-NUMERO (WS-SER-IX, WS-SERMES-IX)
066700                           TO WS-SWAPSM-NUMERO
066800        MOVE WS-SERMES-QTY (WS-SER-IX, WS-SERMES-IX)
066900                           TO WS-SWAPSM-QTY
067000        MOVE WS-SERMES-NUMERO (WS-SER-IX, WS-SERMES-IX + 1)
067100                           TO WS-SERMES-NUMERO
067200                              (WS-SER-IX, WS-SERMES-IX)
067300        MOVE WS-SERMES-QTY (WS-SER-IX, WS-SERMES-IX + 1)
067400                           TO WS-SERMES-QTY
067500                              (WS-SER-IX, WS-SERMES-IX)
067600        MOVE WS-SWAPSM-NUMERO TO WS-SERMES-NUMERO
067700                              (WS-SER-IX, WS-SERMES-IX + 1)
067800        MOVE WS-SWAPSM-QTY TO WS-SERMES-QTY
067900                              (WS-SER-IX, WS-SERMES-IX + 1)
068000        SET HUBO-CAMBIO TO TRUE
068100     END-IF.
068200
068300 3112-COMPARAR-E-INTERCAMBIAR-SERIE-FIN.
068400     EXIT.
068500
068600*----------------------------------------------------------------*
068700*    R13: VENTANA RECIENTE = ULTIMOS 2 MESES; HISTORICA = TODO   *
068800*    LO ANTERIOR                                                 *
068900*----------------------------------------------------------------*
069000 3120-CALCULAR-PROMEDIOS-SERIE.
069100
069200     MOVE 0 TO WS-SUMA-RECIENTE WS-SUMA-HISTORICA
069300               WS-CANT-RECIENTE WS-CANT-HISTORICA.
069400
069500     PERFORM 3121-ACUMULAR-MES-SERIE
069600        VARYING WS-SERMES-IX FROM 1 BY 1
069700        UNTIL WS-SERMES-IX > WS-SER-CANT-MESES (WS-SER-IX).
069800
069900     COMPUTE WS-PROMEDIO-RECIENTE ROUNDED =
070000             WS-SUMA-RECIENTE / WS-CANT-RECIENTE.
070100
070200     IF WS-CANT-HISTORICA > 0
070300        COMPUTE WS-PROMEDIO-HISTORICO ROUNDED =
070400                WS-SUMA-HISTORICA / WS-CANT-HISTORICA
070500     ELSE
070600        MOVE 0 TO WS-PROMEDIO-HISTORICO
070700     END-IF.
070800
070900 3120-CALCULAR-PROMEDIOS-SERIE-FIN.
071000     EXIT.
071100
071200*----------------------------------------------------------------*
071300 3121-ACUMULAR-MES-SERIE.
071400
071500     IF WS-SERMES-IX >
071600        WS-SER-CANT-MESES (WS-SER-IX) - 2
071700        ADD WS-SERMES-QTY (WS-SER-IX, WS-SERMES-IX)
071800                                  TO WS-SUMA-RECIENTE
071900        ADD 1 TO WS-CANT-RECIENTE
072000     ELSE
072100        ADD WS-SERMES-QTY (WS-SER-IX, WS-SERMES-IX)
072200                                  TO WS-SUMA-HISTORICA
072300        ADD 1 TO WS-CANT-HISTORICA
072400     END-IF.
072500
072600 3121-ACUMULAR-MES-SERIE-FIN.
072700     EXIT.
072800
072900*----------------------------------------------------------------*
073000 3130-CALCULAR-CAMBIO-PCT-SERIE.
073100
073200     ADD 1 TO WS-PR-CANT.
073300     MOVE WS-SER-CUSTOMER-ID (WS-SER-IX)
073400                          TO WS-PR-CUSTOMER-ID (WS-PR-CANT).
073500     MOVE WS-SER-PRODUCT (WS-SER-IX)
073600                          TO WS-PR-PRODUCT (WS-PR-CANT).
073700     COMPUTE WS-PR-CAMBIO-PCT (WS-PR-CANT) ROUNDED =
073800             ((WS-PROMEDIO-RECIENTE - WS-PROMEDIO-HISTORICO) /
073900               WS-PROMEDIO-HISTORICO) * 100.
074000
074100     INITIALIZE WS-PRD-REGISTRO.
074200     MOVE WS-PR-CUSTOMER-ID (WS-PR-CANT) TO WS-PRD-CUSTOMER-ID.
074300     MOVE WS-PR-PRODUCT (WS-PR-CANT)     TO WS-PRD-PRODUCT.
074400     MOVE WS-PROMEDIO-HISTORICO          TO
074500                                WS-PRD-HISTORICAL-AVG-QTY.
074600     MOVE WS-PROMEDIO-RECIENTE           TO
074700                                WS-PRD-RECENT-AVG-QTY.
074800     MOVE WS-PR-CAMBIO-PCT (WS-PR-CANT)  TO
074900                                WS-PRD-QTY-CHANGE-PCT.
075000     MOVE WS-SERMES-QTY (WS-SER-IX, WS-SER-CANT-MESES (WS-SER-IX))
075100                                  TO WS-PRD-LAST-PURCHASE-QTY.
075200
075300     WRITE WS-PRD-REGISTRO.
075400     ADD 1 TO WS-TOTAL-PRODRISK.
075500
075600 3130-CALCULAR-CAMBIO-PCT-SERIE-FIN.
075700     EXIT.
075800
075900*----------------------------------------------------------------*
076000*    4000 - LECTURA DEL EXPORT DE METRICAS DE CHDETECT (CUSTEXP) *
076100*----------------------------------------------------------------*
076200 4000-LEER-CUSTEXP.
076300
076400     READ ENT-CUSTEXP.
076500
076600     EVALUATE TRUE
076700         WHEN FS-CUSTEXP-OK
076800              PERFORM 4100-ACUMULAR-CUSTEXP
076900                 THRU 4100-ACUMULAR-CUSTEXP-FIN
077000         WHEN FS-CUSTEXP-EOF
077100              CONTINUE
077200         WHEN OTHER
077300              DISPLAY 'ERROR DE LECTURA EN EL EXPORT DE METRICAS'
077400              DISPLAY 'FILE STATUS: ' FS-CUSTEXP
077500              STOP RUN
077600     END-EVALUATE.
077700
077800 4000-LEER-CUSTEXP-FIN.
077900     EXIT.
078000
078100*----------------------------------------------------------------*
078200*    TAMBIEN SE VAN ACUMULANDO ACA LOS TOTALES DE LA SECCION 1   *
078300*    DEL INFORME (UNA SOLA PASADA POR EL ARCHIVO)                *
078400*----------------------------------------------------------------*
078500 4100-ACUMULAR-CUSTEXP.
078600
078700     ADD 1 TO WS-TCE-CANT.
078800     SET WS-TCE-IX TO WS-TCE-CANT.
078900     MOVE WS-ENTEXP-CUSTOMER-ID  TO WS-TCE-ID (WS-TCE-IX).
079000     MOVE WS-ENTEXP-AVG-SPENDING TO
079100                           WS-TCE-AVG-SPENDING (WS-TCE-IX).
079200     MOVE WS-ENTEXP-TENDENCIA    TO WS-TCE-TENDENCIA (WS-TCE-IX).
079300     MOVE WS-ENTEXP-CAMBIO-PCT   TO WS-TCE-CAMBIO-PCT (WS-TCE-IX).
079400     MOVE WS-ENTEXP-PUNTAJE      TO WS-TCE-PUNTAJE (WS-TCE-IX).
079500     MOVE WS-ENTEXP-NIVEL        TO WS-TCE-NIVEL (WS-TCE-IX).
079600
079700     ADD 1 TO WS-TOTAL-CLIENTES.
079800     ADD WS-ENTEXP-PUNTAJE TO WS-SUMA-PUNTAJE.
079900
080000     EVALUATE WS-ENTEXP-NIVEL
080100         WHEN 'High Risk'
080200              ADD 1 TO WS-CANT-ALTO
080300              ADD WS-ENTEXP-AVG-SPENDING TO WS-ING-MENSUAL-RIESGO
080400         WHEN 'Medium Risk'
080500              ADD 1 TO WS-CANT-MEDIO
080600         WHEN OTHER
080700              ADD 1 TO WS-CANT-BAJO
080800     END-EVALUATE.
080900
081000 4100-ACUMULAR-CUSTEXP-FIN.
081100     EXIT.
081200
081300*----------------------------------------------------------------*
081400*    5000 - GENERACION DE ESTRATEGIAS DE RETENCION (R15-R19)     *
081500*----------------------------------------------------------------*
081600 5000-GENERAR-ESTRATEGIAS.
081700
081800     PERFORM 5100-PROCESAR-CLIENTE-RIESGO
081900        VARYING WS-PR-IX FROM 1 BY 1
082000        UNTIL WS-PR-IX > WS-PR-CANT.
082100
082200     PERFORM 5800-ORDENAR-RETENCION-POR-PUNTAJE
082300        THRU 5800-ORDENAR-RETENCION-POR-PUNTAJE-FIN.
082400
082500     PERFORM 5900-GRABAR-RETSTRAT
082600        VARYING WS-RET-IX FROM 1 BY 1
082700        UNTIL WS-RET-IX > WS-RET-CANT.
082800
082900 5000-GENERAR-ESTRATEGIAS-FIN.
083000     EXIT.
083100
083200*----------------------------------------------------------------*
083300 5100-PROCESAR-CLIENTE-RIESGO.
083400
083500     MOVE WS-PR-CUSTOMER-ID (WS-PR-IX) TO WS-CLI-ACTUAL-ID.
083600
083700     SET PROCESADO-NO-ENCONTRADO TO TRUE.
083800
083900     PERFORM 5110-BUSCAR-PROCESADO
084000        VARYING WS-PROC-IX FROM 1 BY 1
084100        UNTIL WS-PROC-IX > WS-PROC-CANT.
084200
084300     IF PROCESADO-ENCONTRADO
084400        GO TO 5100-PROCESAR-CLIENTE-RIESGO-FIN
084500     END-IF.
084600
084700     ADD 1 TO WS-PROC-CANT.                                       NB240126
084800     SET WS-PROC-IX TO WS-PROC-CANT.
084900     MOVE WS-CLI-ACTUAL-ID TO WS-PROC-CUSTOMER-ID (WS-PROC-IX).
085000
085100     MOVE WS-CLI-ACTUAL-ID TO WS-LK-ENT-CUSTOMER-ID.
085200     CALL 'CHCUSLK' USING WS-LK-ENTRADA, WS-LK-CUSTMET-REG.
085300
085400* R15: SOLO SE CONSIDERAN LOS CLIENTES DE RIESGO ALTO
085500     IF WS-LK-RISK-LEVEL = 'High Risk'
085600        PERFORM 5120-ARMAR-PRODUCTOS-EN-CAIDA
085700           THRU 5120-ARMAR-PRODUCTOS-EN-CAIDA-FIN
085800* R17: SIN PRODUCTOS EN CAIDA, NO SE GENERA REGISTRO
085900        IF WS-CANT-PROD-CAIDA > 0
086000           PERFORM 5130-ARMAR-ESTRATEGIA
086100              THRU 5130-ARMAR-ESTRATEGIA-FIN
086200        END-IF
086300     END-IF.
086400
086500 5100-PROCESAR-CLIENTE-RIESGO-FIN.
086600     EXIT.
086700
086800*----------------------------------------------------------------*
086900 5110-BUSCAR-PROCESADO.                                           NB240126
087000
087100     IF WS-PROC-CUSTOMER-ID (WS-PROC-IX) = WS-CLI-ACTUAL-ID
087200        SET PROCESADO-ENCONTRADO TO TRUE
087300     END-IF.
087400
087500 5110-BUSCAR-PROCESADO-FIN.
087600     EXIT.
087700
087800*----------------------------------------------------------------*
087900*    R16: UN PRODUCTO SE CONSIDERA "PERDIDO" CUANDO SU VARIACION *
088000*    DE CANTIDAD ES MENOR A -20%                                 *
088100*----------------------------------------------------------------*
088200 5120-ARMAR-PRODUCTOS-EN-CAIDA.
088300
088400     MOVE SPACES TO WS-LISTA-PRODUCTOS.
088500     MOVE 1 TO WS-LISTA-PTR.
088600     MOVE 0 TO WS-CANT-PROD-CAIDA.
088700
088800     PERFORM 5121-AGREGAR-PRODUCTO-SI-CAIDA
088900        VARYING WS-SUB-I FROM 1 BY 1
089000        UNTIL WS-SUB-I > WS-PR-CANT.
089100
089200 5120-ARMAR-PRODUCTOS-EN-CAIDA-FIN.
089300     EXIT.
089400
089500*----------------------------------------------------------------*
089600 5121-AGREGAR-PRODUCTO-SI-CAIDA.
089700
089800     IF WS-PR-CUSTOMER-ID (WS-SUB-I) = WS-CLI-ACTUAL-ID
089900        AND WS-PR-CAMBIO-PCT (WS-SUB-I) < -20.00                  CB220126
090000        IF WS-CANT-PROD-CAIDA > 0
090100           STRING ', ' DELIMITED BY SIZE
090200               INTO WS-LISTA-PRODUCTOS
090300               WITH POINTER WS-LISTA-PTR
090400        END-IF
090500        STRING WS-PR-PRODUCT (WS-SUB-I) DELIMITED BY SPACE
090600            INTO WS-LISTA-PRODUCTOS
090700            WITH POINTER WS-LISTA-PTR
090800        ADD 1 TO WS-CANT-PROD-CAIDA
090900     END-IF.
091000
091100 5121-AGREGAR-PRODUCTO-SI-CAIDA-FIN.
091200     EXIT.
091300
091400*----------------------------------------------------------------*
091500*    R18 (DESCUENTO) Y R19 (PRIORIDAD) - EL PUNTAJE DE RIESGO    *
091600*    VIGENTE LO TRAE CHCUSLK DESDE EL MAESTRO DE CHDETECT        *
091700*----------------------------------------------------------------*
091800 5130-ARMAR-ESTRATEGIA.
091900
092000     ADD 1 TO WS-RET-CANT.
092100     SET WS-RET-IX TO WS-RET-CANT.
092200
092300     MOVE WS-CLI-ACTUAL-ID       TO
092400                           WS-RET-T-CUSTOMER-ID (WS-RET-IX).
092500     MOVE WS-LK-RISK-LEVEL       TO
092600                           WS-RET-T-RISK-LEVEL (WS-RET-IX).
092700     MOVE WS-LK-CHURN-RISK-SCORE TO
092800                           WS-RET-T-RISK-SCORE (WS-RET-IX).
092900     MOVE WS-LISTA-PRODUCTOS     TO WS-RET-T-PRODUCTS (WS-RET-IX).
093000
093100     EVALUATE TRUE
093200         WHEN WS-LK-CHURN-RISK-SCORE > 75
093300              MOVE 15 TO WS-RET-T-DESCUENTO (WS-RET-IX)
093400         WHEN WS-LK-CHURN-RISK-SCORE > 60
093500              MOVE 12 TO WS-RET-T-DESCUENTO (WS-RET-IX)
093600         WHEN WS-LK-CHURN-RISK-SCORE > 45
093700              MOVE 8  TO WS-RET-T-DESCUENTO (WS-RET-IX)
093800         WHEN OTHER
093900              MOVE 5  TO WS-RET-T-DESCUENTO (WS-RET-IX)
094000     END-EVALUATE.
094100
094200     EVALUATE TRUE
094300         WHEN WS-LK-CHURN-RISK-SCORE > 70
094400              MOVE 'URGENT' TO WS-RET-T-PRIORIDAD (WS-RET-IX)
094500         WHEN WS-LK-CHURN-RISK-SCORE > 50
094600              MOVE 'HIGH'   TO WS-RET-T-PRIORIDAD (WS-RET-IX)
094700         WHEN OTHER
094800              MOVE 'MEDIUM' TO WS-RET-T-PRIORIDAD (WS-RET-IX)
094900     END-EVALUATE.
095000
095100     MOVE SPACES TO WS-RET-T-ACCION (WS-RET-IX).
095200     STRING 'Proactive outreach with '         DELIMITED BY SIZE
095300            WS-RET-T-DESCUENTO (WS-RET-IX)      DELIMITED BY SIZE
095400            '% discount on lost products'       DELIMITED BY SIZE
095500         INTO WS-RET-T-ACCION (WS-RET-IX).
095600
095700 5130-ARMAR-ESTRATEGIA-FIN.
095800     EXIT.
095900
096000*----------------------------------------------------------------*
096100*    BURBUJEO DESCENDENTE DE LA TABLA DE RETENCION POR PUNTAJE   *
096200*----------------------------------------------------------------*
096300 5800-ORDENAR-RETENCION-POR-PUNTAJE.
096400
096500     SET HUBO-CAMBIO TO TRUE.
096600
096700     PERFORM 5810-PASADA-ORDENAMIENTO-RETENCION
096800        UNTIL NO-HUBO-CAMBIO.
096900
097000 5800-ORDENAR-RETENCION-POR-PUNTAJE-FIN.
097100     EXIT.
097200
097300*----------------------------------------------------------------*
097400 5810-PASADA-ORDENAMIENTO-RETENCION.
097500
097600     SET NO-HUBO-CAMBIO TO TRUE.
097700
097800     PERFORM 5820-COMPARAR-E-INTERCAMBIAR-RETENCION
097900        VARYING WS-RET-IX FROM 1 BY 1
098000        UNTIL WS-RET-IX > WS-RET-CANT - 1.
098100
098200 5810-PASADA-ORDENAMIENTO-RETENCION-FIN.
098300     EXIT.
098400
098500*----------------------------------------------------------------*
098600 5820-COMPARAR-E-INTERCAMBIAR-RETENCION.
098700
098800     IF WS-RET-T-RISK-SCORE (WS-RET-IX) <
098900        WS-RET-T-RISK-SCORE (WS-RET-IX + 1)
099000        MOVE WS-RET-ENTRY (WS-RET-IX)     TO WS-RET-INTERCAMBIO
099100        MOVE WS-RET-ENTRY (WS-RET-IX + 1) TO
099200                                 WS-RET-ENTRY (WS-RET-IX)
099300        MOVE WS-RET-INTERCAMBIO           TO
099400                                 WS-RET-ENTRY (WS-RET-IX + 1)
099500        SET HUBO-CAMBIO TO TRUE
099600     END-IF.
099700
099800 5820-COMPARAR-E-INTERCAMBIAR-RETENCION-FIN.
099900     EXIT.
100000
100100*----------------------------------------------------------------*
100200 5900-GRABAR-RETSTRAT.
100300
100400     INITIALIZE WS-RET-REGISTRO.
100500     MOVE WS-RET-T-CUSTOMER-ID (WS-RET-IX) TO WS-RET-CUSTOMER-ID.
100600     MOVE WS-RET-T-RISK-LEVEL (WS-RET-IX)  TO WS-RET-RISK-LEVEL.
100700     MOVE WS-RET-T-RISK-SCORE (WS-RET-IX)  TO WS-RET-RISK-SCORE.
100800     MOVE WS-RET-T-PRODUCTS (WS-RET-IX)    TO
100900                                    WS-RET-PRODUCTS-AT-RISK.
101000     MOVE WS-RET-T-DESCUENTO (WS-RET-IX)   TO
101100                                    WS-RET-RECOMMENDED-DISCOUNT.
101200     MOVE WS-RET-T-ACCION (WS-RET-IX)      TO WS-RET-ACTION.
101300     MOVE WS-RET-T-PRIORIDAD (WS-RET-IX)   TO WS-RET-PRIORITY.
101400
101500     WRITE WS-RET-REGISTRO.
101600     ADD 1 TO WS-TOTAL-RETSTRAT.
101700
101800 5900-GRABAR-RETSTRAT-FIN.
101900     EXIT.
102000
102100*----------------------------------------------------------------*
102200*    6000 - IMPRESION DEL INFORME DE ANALISIS DE FUGA (5 SEC.)   *
102300*----------------------------------------------------------------*
102400 6000-IMPRIMIR-INFORME.
102500
102600     IF WS-FSIS-ANIO-2D < 50
102700        COMPUTE WS-RPT-COR-ANIO = 2000 + WS-FSIS-ANIO-2D
102800     ELSE
102900        COMPUTE WS-RPT-COR-ANIO = 1900 + WS-FSIS-ANIO-2D
103000     END-IF.
103100     MOVE WS-FSIS-MES TO WS-RPT-COR-MES.
103200     MOVE WS-FSIS-DIA TO WS-RPT-COR-DIA.
103300
103400     WRITE WS-SAL-CHNRPT FROM WS-RPT-TITULO-1 AFTER ADVANCING
103500           C01.
103600     WRITE WS-SAL-CHNRPT FROM WS-RPT-TITULO-2 AFTER ADVANCING 1.
103700     WRITE WS-SAL-CHNRPT FROM WS-RPT-DOBLE-LINEA AFTER
103800           ADVANCING 1.
103900
104000     PERFORM 6100-IMPRIMIR-SECCION-1
104100        THRU 6100-IMPRIMIR-SECCION-1-FIN.
104200
104300     PERFORM 6200-IMPRIMIR-SECCION-2
104400        THRU 6200-IMPRIMIR-SECCION-2-FIN.
104500
104600     PERFORM 6300-IMPRIMIR-SECCION-3
104700        THRU 6300-IMPRIMIR-SECCION-3-FIN.
104800
104900     PERFORM 6400-IMPRIMIR-SECCION-4
105000        THRU 6400-IMPRIMIR-SECCION-4-FIN.
105100
105200     PERFORM 6500-IMPRIMIR-SECCION-5
105300        THRU 6500-IMPRIMIR-SECCION-5-FIN.
105400
105500 6000-IMPRIMIR-INFORME-FIN.
105600     EXIT.
105700
105800*----------------------------------------------------------------*
105900 6100-IMPRIMIR-SECCION-1.
106000
106100     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC1-TITULO AFTER
106200           ADVANCING 2.
106300
106400     MOVE WS-TOTAL-CLIENTES TO WS-RPT-TOTAL-CLIENTES.
106500     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC1-TOTAL-CLI AFTER
106600           ADVANCING 2.
106700
106800     IF WS-TOTAL-CLIENTES > 0
106900        COMPUTE WS-PCT-ALTO  ROUNDED =
107000                WS-CANT-ALTO  * 100 / WS-TOTAL-CLIENTES
107100        COMPUTE WS-PCT-MEDIO ROUNDED =
107200                WS-CANT-MEDIO * 100 / WS-TOTAL-CLIENTES
107300        COMPUTE WS-PCT-BAJO  ROUNDED =
107400                WS-CANT-BAJO  * 100 / WS-TOTAL-CLIENTES
107500        COMPUTE WS-PROMEDIO-PUNTAJE ROUNDED =
107600                WS-SUMA-PUNTAJE / WS-TOTAL-CLIENTES
107700     END-IF.
107800
107900     MOVE 'Riesgo Alto ...... ' TO WS-RPT-NIVEL-ETIQUETA.
108000     MOVE WS-CANT-ALTO           TO WS-RPT-NIVEL-CANT.
108100     MOVE WS-PCT-ALTO            TO WS-RPT-NIVEL-PCT.
108200     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC1-NIVEL AFTER
108300           ADVANCING 1.
108400
108500     MOVE 'Riesgo Medio ..... ' TO WS-RPT-NIVEL-ETIQUETA.
108600     MOVE WS-CANT-MEDIO          TO WS-RPT-NIVEL-CANT.
108700     MOVE WS-PCT-MEDIO           TO WS-RPT-NIVEL-PCT.
108800     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC1-NIVEL AFTER
108900           ADVANCING 1.
109000
109100     MOVE 'Riesgo Bajo ...... ' TO WS-RPT-NIVEL-ETIQUETA.
109200     MOVE WS-CANT-BAJO           TO WS-RPT-NIVEL-CANT.
109300     MOVE WS-PCT-BAJO            TO WS-RPT-NIVEL-PCT.
109400     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC1-NIVEL AFTER
109500           ADVANCING 1.
109600
109700     MOVE WS-PROMEDIO-PUNTAJE TO WS-RPT-PUNTAJE-PROM.
109800     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC1-PROMEDIO AFTER
109900           ADVANCING 2.
110000
110100     COMPUTE WS-ING-ANUAL-RIESGO = WS-ING-MENSUAL-RIESGO * 12.
110200     MOVE WS-ING-MENSUAL-RIESGO TO WS-RPT-ING-MENSUAL.
110300     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC1-ING-MES AFTER
110400           ADVANCING 1.
110500
110600     MOVE WS-ING-ANUAL-RIESGO TO WS-RPT-ING-ANUAL.
110700     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC1-ING-ANIO AFTER
110800           ADVANCING 1.
110900
111000 6100-IMPRIMIR-SECCION-1-FIN.
111100     EXIT.
111200
111300*----------------------------------------------------------------*
111400*    SECCION 2: DETALLE DE RIESGO ALTO, TOP 15, LA TABLA YA      *
111500*    VIENE ORDENADA POR PUNTAJE DESCENDENTE DESDE CHDETECT       *
111600*----------------------------------------------------------------*
111700 6200-IMPRIMIR-SECCION-2.
111800
111900     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC2-TITULO AFTER
112000           ADVANCING 3.
112100     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC2-ENCABEZADO AFTER
112200           ADVANCING 2.
112300
112400     MOVE 0 TO WS-CANT-IMPRESOS.
112500
112600     PERFORM 6210-IMPRIMIR-DETALLE-SECCION-2
112700        VARYING WS-TCE-IX FROM 1 BY 1
112800        UNTIL WS-TCE-IX > WS-TCE-CANT
112900           OR WS-CANT-IMPRESOS = 15.
113000
113100     IF WS-CANT-IMPRESOS = 0
113200        WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC2-SIN-DATOS AFTER
113300              ADVANCING 1
113400     END-IF.
113500
113600 6200-IMPRIMIR-SECCION-2-FIN.
113700     EXIT.
113800
113900*----------------------------------------------------------------*
114000 6210-IMPRIMIR-DETALLE-SECCION-2.
114100
114200     IF WS-TCE-NIVEL (WS-TCE-IX) = 'High Risk'
114300        MOVE WS-TCE-ID (WS-TCE-IX)        TO WS-RPT-S2-CLIENTE
114400        MOVE WS-TCE-PUNTAJE (WS-TCE-IX)   TO WS-RPT-S2-PUNTAJE
114500        MOVE WS-TCE-TENDENCIA (WS-TCE-IX) TO WS-RPT-S2-TENDENCIA
114600        MOVE WS-TCE-CAMBIO-PCT (WS-TCE-IX) TO
114700                                   WS-RPT-S2-CAMBIO-PCT
114800        MOVE WS-TCE-AVG-SPENDING (WS-TCE-IX) TO
114900                                   WS-RPT-S2-GASTO-PROM
115000        WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC2-DETALLE AFTER
115100              ADVANCING 1
115200        ADD 1 TO WS-CANT-IMPRESOS
115300     END-IF.
115400
115500 6210-IMPRIMIR-DETALLE-SECCION-2-FIN.
115600     EXIT.
115700
115800*----------------------------------------------------------------*
115900*    SECCION 3: FUGA A NIVEL PRODUCTO (CONTROL BREAK POR         *
116000*    PRODUCTO), SOLO CAMBIO < -30%, ORDENADO POR CAIDA MEDIA     *
116100*    ASCENDENTE (LA PEOR PRIMERO)                                *
116200*----------------------------------------------------------------*
116300 6300-IMPRIMIR-SECCION-3.
116400
116500     PERFORM 6310-ACUMULAR-PRODSUM
116600        VARYING WS-SUB-I FROM 1 BY 1
116700        UNTIL WS-SUB-I > WS-PR-CANT.
116800
116900     PERFORM 6315-PROMEDIAR-PRODSUM
117000        VARYING WS-PS-IX FROM 1 BY 1
117100        UNTIL WS-PS-IX > WS-PS-CANT.
117200
117300     PERFORM 6320-ORDENAR-PRODSUM
117400        THRU 6320-ORDENAR-PRODSUM-FIN.
117500
117600     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC3-TITULO AFTER
117700           ADVANCING 3.
117800     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC3-ENCABEZADO AFTER
117900           ADVANCING 2.
118000
118100     PERFORM 6330-IMPRIMIR-DETALLE-SECCION-3
118200        VARYING WS-PS-IX FROM 1 BY 1
118300        UNTIL WS-PS-IX > WS-PS-CANT.
118400
118500 6300-IMPRIMIR-SECCION-3-FIN.
118600     EXIT.
118700
118800*----------------------------------------------------------------*
118900 6310-ACUMULAR-PRODSUM.
119000
119100     IF WS-PR-CAMBIO-PCT (WS-SUB-I) < -30.00
119200        SET PRODSUM-NO-ENCONTRADO TO TRUE
119300        PERFORM 6311-BUSCAR-PRODSUM
119400           VARYING WS-PS-IX FROM 1 BY 1
119500           UNTIL WS-PS-IX > WS-PS-CANT
119600        IF PRODSUM-NO-ENCONTRADO
119700           ADD 1 TO WS-PS-CANT
119800           SET WS-PS-IX TO WS-PS-CANT
119900           MOVE WS-PR-PRODUCT (WS-SUB-I) TO
120000                               WS-PS-PRODUCT (WS-PS-IX)
120100        END-IF
120200        ADD 1 TO WS-PS-CANT-CLIENTES (WS-PS-IX)
120300        ADD WS-PR-CAMBIO-PCT (WS-SUB-I) TO
120400                               WS-PS-SUMA-CAMBIO (WS-PS-IX)
120500     END-IF.
120600
120700 6310-ACUMULAR-PRODSUM-FIN.
120800     EXIT.
120900
121000*----------------------------------------------------------------*
121100 6311-BUSCAR-PRODSUM.
121200
121300     IF WS-PS-PRODUCT (WS-PS-IX) = WS-PR-PRODUCT (WS-SUB-I)
121400        SET PRODSUM-ENCONTRADO TO TRUE
121500     END-IF.
121600
121700 6311-BUSCAR-PRODSUM-FIN.
121800     EXIT.
121900
122000*----------------------------------------------------------------*
122100 6315-PROMEDIAR-PRODSUM.
122200
122300     IF WS-PS-CANT-CLIENTES (WS-PS-IX) > 0
122400        COMPUTE WS-PS-PROMEDIO-CAMBIO (WS-PS-IX) ROUNDED =
122500                WS-PS-SUMA-CAMBIO (WS-PS-IX) /
122600                WS-PS-CANT-CLIENTES (WS-PS-IX)
122700     END-IF.
122800
122900 6315-PROMEDIAR-PRODSUM-FIN.
123000     EXIT.
123100
123200*----------------------------------------------------------------*
123300 6320-ORDENAR-PRODSUM.
123400
123500     SET HUBO-CAMBIO TO TRUE.
123600
123700     PERFORM 6321-PASADA-ORDENAMIENTO-PRODSUM
123800        UNTIL NO-HUBO-CAMBIO.
123900
124000 6320-ORDENAR-PRODSUM-FIN.
124100     EXIT.
124200
124300*----------------------------------------------------------------*
124400 6321-PASADA-ORDENAMIENTO-PRODSUM.
124500
124600     SET NO-HUBO-CAMBIO TO TRUE.
124700
124800     PERFORM 6322-COMPARAR-E-INTERCAMBIAR-PRODSUM
124900        VARYING WS-PS-IX FROM 1 BY 1
125000        UNTIL WS-PS-IX > WS-PS-CANT - 1.
125100
125200 6321-PASADA-ORDENAMIENTO-PRODSUM-FIN.
125300     EXIT.
125400
125500*----------------------------------------------------------------*
125600 6322-COMPARAR-E-INTERCAMBIAR-PRODSUM.
125700
125800     IF WS-PS-PROMEDIO-CAMBIO (WS-PS-IX) >
125900        WS-PS-PROMEDIO-CAMBIO (WS-PS-IX + 1)
126000        MOVE WS-PS-ENTRY (WS-PS-IX)     TO WS-PRODSUM-INTERCAMBIO
126100        MOVE WS-PS-ENTRY (WS-PS-IX + 1) TO WS-PS-ENTRY (WS-PS-IX)
126200        MOVE WS-PRODSUM-INTERCAMBIO     TO
126300                                 WS-PS-ENTRY (WS-PS-IX + 1)
126400        SET HUBO-CAMBIO TO TRUE
126500     END-IF.
126600
126700 6322-COMPARAR-E-INTERCAMBIAR-PRODSUM-FIN.
126800     EXIT.
126900
127000*----------------------------------------------------------------*
127100 6330-IMPRIMIR-DETALLE-SECCION-3.
127200
127300     MOVE WS-PS-PRODUCT (WS-PS-IX)         TO WS-RPT-S3-PRODUCTO.
127400     MOVE WS-PS-CANT-CLIENTES (WS-PS-IX)   TO
127500                                 WS-RPT-S3-CANT-CLIENTES.
127600     MOVE WS-PS-PROMEDIO-CAMBIO (WS-PS-IX) TO
127700                                 WS-RPT-S3-CAIDA-PROM.
127800     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC3-DETALLE AFTER
127900           ADVANCING 1.
128000
128100 6330-IMPRIMIR-DETALLE-SECCION-3-FIN.
128200     EXIT.
128300
128400*----------------------------------------------------------------*
128500*    SECCION 4: RECOMENDACIONES DE RETENCION, SECCION URGENTE Y  *
128600*    SECCION ALTA, HASTA 5 CLIENTES POR SECCION                  *
128700*----------------------------------------------------------------*
128800 6400-IMPRIMIR-SECCION-4.
128900
129000     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC4-TITULO AFTER
129100           ADVANCING 3.
129200
129300     PERFORM 6410-IMPRIMIR-PRIORIDAD
129400        THRU 6410-IMPRIMIR-PRIORIDAD-FIN.
129500
129600 6400-IMPRIMIR-SECCION-4-FIN.
129700     EXIT.
129800
129900*----------------------------------------------------------------*
130000 6410-IMPRIMIR-PRIORIDAD.
130100
130200     MOVE 'URGENT' TO WS-RPT-S4-PRIORIDAD.
130300     PERFORM 6420-IMPRIMIR-ENCABEZADO-PRIORIDAD
130400        THRU 6420-IMPRIMIR-ENCABEZADO-PRIORIDAD-FIN.
130500
130600     MOVE 0 TO WS-CANT-IMPRESOS.
130700     PERFORM 6430-IMPRIMIR-DETALLE-URGENTE
130800        VARYING WS-RET-IX FROM 1 BY 1
130900        UNTIL WS-RET-IX > WS-RET-CANT
131000           OR WS-CANT-IMPRESOS = 5.
131100
131200     MOVE 'HIGH' TO WS-RPT-S4-PRIORIDAD.
131300     PERFORM 6420-IMPRIMIR-ENCABEZADO-PRIORIDAD
131400        THRU 6420-IMPRIMIR-ENCABEZADO-PRIORIDAD-FIN.
131500
131600     MOVE 0 TO WS-CANT-IMPRESOS.
131700     PERFORM 6440-IMPRIMIR-DETALLE-ALTA
131800        VARYING WS-RET-IX FROM 1 BY 1
131900        UNTIL WS-RET-IX > WS-RET-CANT
132000           OR WS-CANT-IMPRESOS = 5.
132100
132200 6410-IMPRIMIR-PRIORIDAD-FIN.
132300     EXIT.
132400
132500*----------------------------------------------------------------*
132600*    ENCABEZADO DE CADA SECCION DE PRIORIDAD - EL DESCUENTO QUE  *
132700*    SE MUESTRA ES EL DE LA PRIMERA COINCIDENCIA DE LA TABLA     *
132800*    (REPRESENTATIVO, NO HAY UN UNICO DESCUENTO POR PRIORIDAD    *
132900*    PORQUE LAS ESCALAS DE DESCUENTO Y PRIORIDAD NO COINCIDEN)   *
133000*----------------------------------------------------------------*
133100 6420-IMPRIMIR-ENCABEZADO-PRIORIDAD.
133200
133300     MOVE 0 TO WS-CANT-IMPRESOS.
133400     MOVE 0 TO WS-RPT-S4-DESCUENTO.
133500
133600     PERFORM 6421-CONTAR-Y-TOMAR-DESCUENTO
133700        VARYING WS-RET-IX FROM 1 BY 1
133800        UNTIL WS-RET-IX > WS-RET-CANT.
133900
134000     MOVE WS-CANT-IMPRESOS TO WS-RPT-S4-CANT-CASOS.
134100     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC4-ENC-PRIORIDAD AFTER
134200           ADVANCING 2.
134300
134400 6420-IMPRIMIR-ENCABEZADO-PRIORIDAD-FIN.
134500     EXIT.
134600
134700*----------------------------------------------------------------*
134800 6421-CONTAR-Y-TOMAR-DESCUENTO.
134900
135000     IF WS-RET-T-PRIORIDAD (WS-RET-IX) = WS-RPT-S4-PRIORIDAD
135100        IF WS-CANT-IMPRESOS = 0
135200           MOVE WS-RET-T-DESCUENTO (WS-RET-IX) TO
135300                                    WS-RPT-S4-DESCUENTO
135400        END-IF
135500        ADD 1 TO WS-CANT-IMPRESOS
135600     END-IF.
135700
135800 6421-CONTAR-Y-TOMAR-DESCUENTO-FIN.
135900     EXIT.
136000
136100*----------------------------------------------------------------*
136200 6430-IMPRIMIR-DETALLE-URGENTE.
136300
136400     IF WS-RET-T-PRIORIDAD (WS-RET-IX) = 'URGENT'
136500        MOVE WS-RET-T-CUSTOMER-ID (WS-RET-IX) TO
136600                                    WS-RPT-S4U-CLIENTE
136700        MOVE WS-RET-T-RISK-SCORE (WS-RET-IX)  TO
136800                                    WS-RPT-S4U-PUNTAJE
136900        MOVE WS-RET-T-PRODUCTS (WS-RET-IX)    TO
137000                                    WS-RPT-S4U-PRODUCTOS
137100        MOVE WS-RET-T-ACCION (WS-RET-IX)      TO WS-RPT-S4U-ACCION
137200        WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC4-URGENTE-DET AFTER
137300              ADVANCING 1
137400        ADD 1 TO WS-CANT-IMPRESOS
137500     END-IF.
137600
137700 6430-IMPRIMIR-DETALLE-URGENTE-FIN.
137800     EXIT.
137900
138000*----------------------------------------------------------------*
138100 6440-IMPRIMIR-DETALLE-ALTA.
138200
138300     IF WS-RET-T-PRIORIDAD (WS-RET-IX) = 'HIGH'
138400        MOVE WS-RET-T-CUSTOMER-ID (WS-RET-IX) TO
138500                                    WS-RPT-S4A-CLIENTE
138600        MOVE WS-RET-T-ACCION (WS-RET-IX)      TO WS-RPT-S4A-ACCION
138700        WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC4-ALTA-DET AFTER
138800              ADVANCING 1
138900        ADD 1 TO WS-CANT-IMPRESOS
139000     END-IF.
139100
139200 6440-IMPRIMIR-DETALLE-ALTA-FIN.
139300     EXIT.
139400
139500*----------------------------------------------------------------*
139600*    SECCION 5: METRICAS DE TODOS LOS CLIENTES, TOP 20, LA TABLA *
139700*    YA VIENE ORDENADA POR PUNTAJE DESCENDENTE                   *
139800*----------------------------------------------------------------*
139900 6500-IMPRIMIR-SECCION-5.
140000
140100     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC5-TITULO AFTER
140200           ADVANCING 3.
140300     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC5-ENCABEZADO AFTER
140400           ADVANCING 2.
140500
140600     MOVE 0 TO WS-CANT-IMPRESOS.
140700
140800     PERFORM 6510-IMPRIMIR-DETALLE-SECCION-5
140900        VARYING WS-TCE-IX FROM 1 BY 1
141000        UNTIL WS-TCE-IX > WS-TCE-CANT
141100           OR WS-CANT-IMPRESOS = 20.
141200
141300     IF WS-TOTAL-CLIENTES > 20
141400        SUBTRACT 20 FROM WS-TOTAL-CLIENTES GIVING WS-SUB-I
141500        MOVE SPACES TO WS-RPT-SEC5-MAS
141600        STRING '... y ' DELIMITED BY SIZE
141700               WS-SUB-I DELIMITED BY SIZE
141800               ' clientes mas' DELIMITED BY SIZE
141900            INTO WS-RPT-SEC5-MAS
142000        WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC5-MAS AFTER
142100              ADVANCING 1
142200     END-IF.
142300
142400 6500-IMPRIMIR-SECCION-5-FIN.
142500     EXIT.
142600
142700*----------------------------------------------------------------*
142800 6510-IMPRIMIR-DETALLE-SECCION-5.
142900
143000     MOVE WS-TCE-ID (WS-TCE-IX)          TO WS-RPT-S5-CLIENTE.
143100     MOVE WS-TCE-AVG-SPENDING (WS-TCE-IX) TO WS-RPT-S5-GASTO-PROM.
143200     MOVE WS-TCE-TENDENCIA (WS-TCE-IX)    TO WS-RPT-S5-TENDENCIA.
143300     MOVE WS-TCE-CAMBIO-PCT (WS-TCE-IX)   TO WS-RPT-S5-CAMBIO-PCT.
143400     MOVE WS-TCE-PUNTAJE (WS-TCE-IX)      TO WS-RPT-S5-PUNTAJE.
143500     MOVE WS-TCE-NIVEL (WS-TCE-IX)        TO WS-RPT-S5-NIVEL.
143600     WRITE WS-SAL-CHNRPT FROM WS-RPT-SEC5-DETALLE AFTER
143700           ADVANCING 1.
143800     ADD 1 TO WS-CANT-IMPRESOS.
143900
144000 6510-IMPRIMIR-DETALLE-SECCION-5-FIN.
144100     EXIT.
144200
144300*----------------------------------------------------------------*
144400*    7000 - CIERRE DE ARCHIVOS                                   *
144500*----------------------------------------------------------------*
144600 7000-FINALIZAR-PROGRAMA.
144700
144800     PERFORM 7100-CERRAR-ARCHIVOS
144900        THRU 7100-CERRAR-ARCHIVOS-FIN.
145000
145100 7000-FINALIZAR-PROGRAMA-FIN.
145200     EXIT.
145300
145400*----------------------------------------------------------------*
145500 7100-CERRAR-ARCHIVOS.
145600
145700     CLOSE ENT-TRANSACC
145800           ENT-CUSTEXP
145900           SAL-PRODRISK
146000           SAL-RETSTRAT
146100           SAL-CHNRPT.
146200
146300 7100-CERRAR-ARCHIVOS-FIN.
146400     EXIT.
146500
146600 END PROGRAM CHSTRAT.
