000100*----------------------------------------------------------------*
000200* COPY: CHVALFEC                                                 *
000300* AREA DE COMUNICACION PARA LA VALIDACION DE FECHAS DE           *
000400* TRANSACCION (AAAA-MM-DD). LA INCLUYEN TANTO EL PROGRAMA        *
000500* CHVALDAT (EN SU LINKAGE SECTION) COMO LOS PROGRAMAS QUE LO     *
000600* INVOCAN (EN WORKING-STORAGE, COMO AREA DE PASAJE DE PARAMETROS)*
000700* PARA QUE AMBOS LADOS NUNCA QUEDEN DESINCRONIZADOS.             *
000800*----------------------------------------------------------------*
000900* 12/01/2026 RGB TK-4471 ALTA DEL COPY A PARTIR DEL VIEJO        *
001000*                        VALFECIO, QUE NUNCA LLEGO A EXISTIR EN  *
001100*                        EL REPOSITORIO (EL CLVALFEC QUE LO      *
001200*                        INVOCABA TAMPOCO SE TERMINO NUNCA).     *
001300*----------------------------------------------------------------*
001400     05  LK-ENTRADA.
001500         10  LK-FECHA-TXN-I             PIC X(10).
001600         10  LK-FECHA-TXN-I-R REDEFINES
001700             LK-FECHA-TXN-I.
001800             15  LK-AAAA-I              PIC 9(04).
001900             15  FILLER                 PIC X.
002000             15  LK-MM-I                PIC 9(02).
002100             15  FILLER                 PIC X.
002200             15  LK-DD-I                PIC 9(02).
002300     05  LK-SALIDA.
002400         10  LK-VALIDACION-O            PIC X(01).
002500             88  LK-FECHA-VALIDA                 VALUE 'S'.
002600             88  LK-FECHA-INVALIDA               VALUE 'N'.
002700         10  LK-MOTIVO-ERROR-O.
002800             15  LK-COD-ERROR-O         PIC X(20).
002900             15  LK-DES-ERROR-O         PIC X(100).
003000     05  LK-MOTIVO-ERROR-O-R REDEFINES
003100         LK-MOTIVO-ERROR-O.
003200         10  LK-MOTIVO-ERROR-ALFA       PIC X(120).
