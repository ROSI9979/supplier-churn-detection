000100*----------------------------------------------------------------*
000200*    CUSTMET.CPY                                                 *
000300*    LAYOUT DEL REGISTRO DE METRICAS DE RIESGO DE FUGA POR       *
000400*    CLIENTE (MAESTRO INDEXADO Y EXPORTACION SECUENCIAL)         *
000500*----------------------------------------------------------------*
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    15/01/2026 RGB TK-4471 ALTA DEL LAYOUT                      *
000800*    21/01/2026 CBP TK-4488 SE AGREGA LA VISTA ALFA DEL PUNTAJE  *
000900*                          PARA COMPARACIONES EN CHCUSLK         *
001000*----------------------------------------------------------------*
001100 01  WS-MET-REGISTRO.
001200     05  WS-MET-CUSTOMER-ID            PIC X(12).
001300     05  WS-MET-AVG-SPENDING           PIC 9(07)V9(02).
001400     05  WS-MET-SPENDING-TREND         PIC S9(07)V9(02).
001500     05  WS-MET-SPENDING-VOLATILITY    PIC 9(07)V9(02).
001600     05  WS-MET-RECENT-VS-HIST-PCT     PIC S9(05)V9(02).
001700     05  WS-MET-ZERO-SPENDING-MONTHS   PIC 9(02).
001800     05  WS-MET-TOTAL-MONTHS           PIC 9(02).
001900     05  WS-MET-LATEST-SPENDING        PIC 9(07)V9(02).
002000     05  WS-MET-FIRST-SPENDING         PIC 9(07)V9(02).
002100     05  WS-MET-CHURN-RISK-SCORE       PIC 9(03)V9(02).
002200     05  WS-MET-CHURN-RISK-SCORE-R REDEFINES
002300         WS-MET-CHURN-RISK-SCORE.
002400         10  WS-MET-SCORE-ALFA         PIC X(05).
002500     05  WS-MET-RISK-LEVEL             PIC X(11).
002600     05  FILLER                        PIC X(15).
