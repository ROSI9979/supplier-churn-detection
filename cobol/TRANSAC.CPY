000100*----------------------------------------------------------------*
000200*    TRANSAC.CPY                                                 *
000300*    LAYOUT DEL REGISTRO DE TRANSACCIONES DE CONSUMO POR CLIENTE *
000400*    (UNA LINEA POR TRANSACCION: CLIENTE / PRODUCTO / MES)       *
000500*----------------------------------------------------------------*
000600*    HISTORIAL DE CAMBIOS                                        *
000700*    10/01/2026 RGB TK-4471 ALTA DEL LAYOUT PARA EL NUEVO        *
000800*                          PROCESO DE DETECCION DE FUGA          *
000900*    14/01/2026 RGB TK-4471 SE AGREGA EL DESGLOSE DE FECHA Y     *
001000*                          EL DESGLOSE DEL ID DE CLIENTE         *
001100*----------------------------------------------------------------*
001200 01  WS-ENT-TRANSACCION.
001300     05  WS-ENT-FECHA-TXN              PIC X(10).
001400     05  WS-ENT-FECHA-TXN-R REDEFINES
001500         WS-ENT-FECHA-TXN.
001600         10  WS-ENT-TXN-ANIO           PIC 9(04).
001700         10  FILLER                    PIC X VALUE '-'.
001800         10  WS-ENT-TXN-MES            PIC 9(02).
001900         10  FILLER                    PIC X VALUE '-'.
002000         10  WS-ENT-TXN-DIA            PIC 9(02).
002100     05  WS-ENT-CUSTOMER-ID            PIC X(12).
002200     05  WS-ENT-CUSTOMER-ID-R REDEFINES
002300         WS-ENT-CUSTOMER-ID.
002400         10  WS-ENT-CUST-PREFIJO       PIC X(09).
002500         10  WS-ENT-CUST-NUMERO        PIC X(03).
002600     05  WS-ENT-PRODUCT                PIC X(15).
002700     05  WS-ENT-QUANTITY               PIC 9(05).
002800     05  WS-ENT-UNIT-PRICE             PIC 9(03)V9(02).
002900     05  WS-ENT-TOTAL-VALUE            PIC 9(07)V9(02).
003000     05  WS-ENT-MONTH-NO               PIC 9(02).
003100     05  FILLER                        PIC X(17).
